000100*==============================================================*
000200*    GRDSCALE.CBL                                               *
000300*    GRADE SCALE TABLE - MARKS-TO-LETTER BOUNDARIES AND         *
000400*    LETTER-TO-POINTS MAPPING FOR THE STANDARD 4.0 SCALE        *
000500*    LOADED BY VALUE, NOT READ FROM A FILE - THE SCALE CHANGES  *
000600*    ABOUT AS OFTEN AS THE CALENDAR DOES                        *
000700*                                                                *
000800*    AUTHOR:  W. YU                                             *
000900*    CREATED: 19-MAR-1985                                       *
001000*                                                                *
001100*    CHANGE LOG                                                 *
001200*    ---------------------------------------------------------- *
001300*    19-MAR-1985 RF  ORIGINAL 12-ROW SCALE, A+ THROUGH F, BUILT *
001320*                    FOR THE NEW TABLE-DRIVEN GRADEPOINTS LOOKUP*
001400*    16-JAN-1996 RF  PASSING-POINTS AND PASS-MARKS CONSTANTS    *
001500*                    BROKEN OUT SO GRADEREPORT DID NOT HARD     *
001600*                    CODE THE 25X MULTIPLIER  REQ# GR-266       *
001650*    07-DEC-2020 WY  RENAMED GRDSCALE.CBL FOR THE GRDPOST GRADE *
001660*                    POSTING RUN, NO ROW CHANGES                *
001700*==============================================================*
001800 01  WS-GRADE-SCALE-VALUES.
001900*    EACH FILLER IS ONE 14-BYTE ROW: MARKS-LOW(3) MARKS-HIGH(3) *
002000*    LETTER-GRADE(2) POINTS(4, IMPLIED 1 DECIMAL PLACE X 3)     *
002100*    FILLER(2)                                                  *
002200     05  FILLER                  PIC X(14) VALUE '097100A+4000  '.
002300     05  FILLER                  PIC X(14) VALUE '093096A 4000  '.
002400     05  FILLER                  PIC X(14) VALUE '090092A-3700  '.
002500     05  FILLER                  PIC X(14) VALUE '087089B+3300  '.
002600     05  FILLER                  PIC X(14) VALUE '083086B 3000  '.
002700     05  FILLER                  PIC X(14) VALUE '080082B-2700  '.
002800     05  FILLER                  PIC X(14) VALUE '077079C+2300  '.
002900     05  FILLER                  PIC X(14) VALUE '073076C 2000  '.
003000     05  FILLER                  PIC X(14) VALUE '070072C-1700  '.
003100     05  FILLER                  PIC X(14) VALUE '067069D+1300  '.
003200     05  FILLER                  PIC X(14) VALUE '063066D 1000  '.
003300     05  FILLER                  PIC X(14) VALUE '000062F 0000  '.
003400*
003500 01  GRADE-SCALE-TABLE REDEFINES WS-GRADE-SCALE-VALUES.
003600     05  GRDSCALE-ENTRY OCCURS 12 TIMES.
003700         10  GRDSCALE-MARKS-LOW  PIC 9(03).
003800         10  GRDSCALE-MARKS-HIGH PIC 9(03).
003900         10  GRDSCALE-LETTER     PIC X(02).
004000         10  GRDSCALE-POINTS     PIC 9(01)V9(03).
004100         10  FILLER              PIC X(02).
004200*
004300 01  WS-GRDSCALE-CONSTANTS-WS.
004400     05  WS-PASSING-LETTER-WS    PIC X(02) VALUE 'D '.
004500     05  WS-PASSING-POINTS-WS    PIC 9(01)V9(03) VALUE 1.000.
004600     05  WS-PASS-MARKS-WS        PIC 9(03)V9(02) VALUE 25.00.
004700     05  FILLER                  PIC X(05).
