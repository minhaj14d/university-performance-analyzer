000100*==============================================================*
000200*    ENRLREC.CBL                                                *
000300*    RECORD LAYOUT - STUDENT COURSE ENROLLMENT DETAIL LINE      *
000400*    ONE OCCURRENCE PER STUDENT / PER COURSE ENROLLED           *
000500*    USED BY THE NIGHTLY GRDPOST GRADE POSTING RUN              *
000600*                                                                *
000700*    SOURCE FEED IS THE REGISTRAR EXTRACT, ONE LINE PER COURSE  *
000800*    A STUDENT IS CARRYING FOR THE SEMESTER.  FIXED LAYOUT,     *
000900*    LINE SEQUENTIAL, 120 BYTES PER LINE.                       *
001000*                                                                *
001100*    AUTHOR:  W. YU                                             *
001200*    CREATED: 15-AUG-1985                                       *
001300*                                                                *
001400*    CHANGE LOG                                                 *
001500*    ---------------------------------------------------------- *
001600*    15-AUG-1985 WY  ORIGINAL LAYOUT - STUFILE.TXT COURSE/       *
001700*                    TUITION RECORD (5 FIXED COURSE SLOTS)      *
001800*    14-JUN-1988 WY  REGISTRAR REDESIGN - DROPPED THE 5 FIXED   *
001900*                    COURSE-SLOT LAYOUT, ONE ENROLLMENT LINE    *
002000*                    PER COURSE, DEPARTMENT/SEMESTER ADDED      *
002100*                    REQ# GR-114                                *
002200*    09-SEP-1991 RF  MARKS WIDENED TO 9(03)V9(02) FOR HONOURS   *
002300*                    SECTIONS SCORING ABOVE 100 ON BONUS WORK   *
002400*                    REQ# GR-206  (SUBSEQUENTLY CAPPED IN       *
002500*                    GRADELOAD VALIDATION AT 100.00)            *
002600*    23-FEB-1994 SA  COURSE-CODE WIDENED TO X(08), CHEMISTRY    *
002700*                    LAB SECTIONS OUTGREW THE OLD X(06) CODE    *
002800*                    REQ# GR-241                                *
002900*    11-MAR-1999 WY  Y2K - NO DATE FIELDS IN THIS RECORD, NO    *
003000*                    CHANGE REQUIRED.  VERIFIED PER Y2K AUDIT   *
003100*                    REQ# Y2K-08                                *
003200*    30-OCT-2003 RF  CREDIT-HOURS ADDED (WAS IMPLIED 3.0 FOR    *
003300*                    EVERY COURSE UNTIL THE VARIABLE-CREDIT     *
003400*                    LAB PROGRAMS STARTED)  REQ# GR-318         *
003450*    02-DEC-2020 WY  RENAMED ENRLREC.CBL FOR THE GRDPOST GRADE  *
003460*                    POSTING RUN, NO FIELD CHANGES  REQ# GR-401 *
003500*==============================================================*
003600 01  ENROLLMENT-RECORD.
003700     05  ENR-STUDENT-ID          PIC X(10).
003800     05  ENR-STUDENT-NAME        PIC X(25).
003900     05  ENR-DEPARTMENT          PIC X(20).
004000     05  ENR-SEMESTER            PIC X(10).
004100     05  ENR-COURSE-CODE         PIC X(08).
004200     05  ENR-COURSE-NAME         PIC X(30).
004300*    CREDIT HOURS AND MARKS ARRIVE AS TEXT SO A NON-NUMERIC     *
004400*    FEED DOES NOT ABEND THE READ - GRADELOAD TESTS EACH FOR    *
004500*    NUMERIC BEFORE TOUCHING THE REDEFINED PICTURE BELOW.       *
004600     05  ENR-CREDIT-HOURS-X      PIC X(03).
004700     05  ENR-CREDIT-HOURS-N REDEFINES ENR-CREDIT-HOURS-X
004800                                 PIC 9(02)V9(01).
004900     05  ENR-MARKS-X             PIC X(05).
005000     05  ENR-MARKS-N REDEFINES ENR-MARKS-X
005100                                 PIC 9(03)V9(02).
005200     05  FILLER                  PIC X(09).
