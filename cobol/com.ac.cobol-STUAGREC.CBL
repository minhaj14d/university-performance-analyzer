000100*==============================================================*
000200*    STUAGREC.CBL                                               *
000300*    RECORD LAYOUT - STUDENT AGGREGATE RECORD                  *
000400*    ONE OCCURRENCE PER STUDENT, WRITTEN BY GRADELOAD TO THE    *
000500*    STUDENT-AGG-FILE IN ORDER OF FIRST APPEARANCE ON THE       *
000600*    ENROLLMENT EXTRACT                                         *
000700*                                                                *
000800*    AUTHOR:  W. YU                                             *
000900*    CREATED: 14-JUN-1988                                       *
001000*                                                                *
001100*    CHANGE LOG                                                 *
001200*    ---------------------------------------------------------- *
001300*    14-JUN-1988 WY  ORIGINAL LAYOUT - ONE ROW PER STUDENT, THE *
001350*                    REGISTRAR REDESIGN'S PASS/FAIL ROLLUP      *
001360*                    REQ# GR-114                                *
001400*    30-OCT-2003 RF  TOTAL-CREDITS ADDED TO CARRY THE CREDIT    *
001500*                    HOUR SUM ONCE VARIABLE CREDIT COURSES      *
001600*                    WERE INTRODUCED  REQ# GR-318               *
001700*    04-APR-2007 SA  GPA ADDED - REGISTRAR NOW WANTS THE        *
001800*                    CREDIT-WEIGHTED GPA CARRIED ON THE SAME    *
001900*                    AGGREGATE LINE AS THE 60 PERCENT PASS      *
002000*                    TEST INSTEAD OF A SEPARATE GPA EXTRACT     *
002100*                    REQ# GR-402                                *
002150*    07-DEC-2020 WY  RENAMED STUAGREC.CBL FOR THE GRDPOST GRADE *
002160*                    POSTING RUN, NO FIELD CHANGES              *
002200*==============================================================*
002300 01  STUDENT-AGGREGATE-RECORD.
002400     05  STAG-STUDENT-ID         PIC X(10).
002500     05  STAG-STUDENT-NAME       PIC X(25).
002600     05  STAG-DEPARTMENT         PIC X(20).
002700     05  STAG-SEMESTER           PIC X(10).
002800     05  STAG-TOTAL-CREDITS      PIC 9(04)V9(01).
002900     05  STAG-AVERAGE-MARKS      PIC 9(03)V9(02).
003000     05  STAG-COURSES-COUNT      PIC 9(03).
003100     05  STAG-GPA                PIC 9(01)V9(03).
003200     05  STAG-PASS-FAIL          PIC X(04).
003300     05  FILLER                  PIC X(10).
