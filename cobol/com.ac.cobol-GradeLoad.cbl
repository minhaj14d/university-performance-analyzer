000100*==============================================================*
000110*COURSE:CST8283 BUSINESS PROGRAMMING - GRDPOST PRODUCTION LINE  *
000120*SHOP: REGISTRAR BATCH SERVICES                                *
000130*GROUP MEMBERS: WEI YU, WEIXIN WANG, ZIYIN YAN, CHUN XIA LI,    *
000140*DING SUN, JINGSHAN GUAN                                       *
000150*DESCRIPTION:                                                  *
000160*THIS PROGRAM IS STEP 1 OF THE NIGHTLY GRDPOST RUN.  IT READS  *
000170*THE REGISTRAR ENROLLMENT EXTRACT, REJECTS AND LOGS ANY LINE   *
000180*THAT FAILS THE FIELD EDITS BELOW, ROLLS THE ACCEPTED LINES UP *
000190*INTO ONE AGGREGATE RECORD PER STUDENT (CREDITS, AVERAGE       *
000200*MARKS, COURSE COUNT, 60 PERCENT PASS/FAIL), AND CARRIES THE   *
000210*ACCEPTED DETAIL LINES FORWARD TO GRADEREPORT ON A WORK FILE.  *
000220*===============================================================
000230*CHANGE LOG
000240*----------------------------------------------------------    *
000250*14-JUN-1988 WY  ORIGINAL - ONE ENROLLMENT LINE PER COURSE      *
000260*                REPLACES THE OLD 5-COURSE-SLOT RECORD,         *
000270*                STUDENT AGGREGATION TABLE ADDED  REQ# GR-114   *
000280*09-SEP-1991 RF  MARKS RANGE EDIT WIDENED TO ALLOW BONUS-WORK   *
000290*                SCORES THEN CAPPED AT 100.00 ON REJECT, NOT    *
000300*                SILENTLY TRUNCATED  REQ# GR-206                *
000310*23-FEB-1994 SA  COURSE-CODE UPPER-CASED ON THE WAY IN SO       *
000320*                GRADEREPORT'S SUBJECT GROUPING DOES NOT SPLIT  *
000330*                ON CASE  REQ# GR-241                           *
000340*11-MAR-1999 WY  Y2K - NO DATE FIELDS READ OR COMPARED IN THIS  *
000350*                PROGRAM.  VERIFIED PER Y2K AUDIT  REQ# Y2K-08  *
000360*30-OCT-2003 RF  CREDIT-HOURS EDIT ADDED (> 0 AND <= 10),       *
000370*                TOTAL-CREDITS ACCUMULATOR ADDED TO THE         *
000380*                AGGREGATE RECORD  REQ# GR-318                  *
000390*04-APR-2007 SA  ENRLVALD WORK FILE ADDED SO GRADEREPORT NO     *
000400*                LONGER RE-READS AND RE-EDITS THE RAW EXTRACT.  *
000410*                CREDIT-WEIGHTED GPA NOW ACCUMULATED PER        *
000420*                STUDENT AND CARRIED ON STAG-GPA (GRADEPOINTS   *
000430*                CALLED ONCE PER LINE), AND THE GRDCTL COUNT    *
000440*                FILE ADDED SO GRADEREPORT'S CONTROL TOTALS     *
000450*                MATCH THIS STEP EXACTLY  REQ# GR-402           *
000460*02-DEC-2020 WY  GRDPOST CONVERSION PROJECT PICKED UP THIS      *
000470*                PROGRAM AS INDEX_CONVERSION, COPIED STUFILE3   *
000480*                STRAIGHT INTO AN INDEXED FILE, NO EDITS        *
000490*07-DEC-2020 WY  RENAMED GRADELOAD, ADDED FIELD VALIDATION AND  *
000500*                REJECT COUNTS FOR THE REGISTRAR GPA PROJECT    *
000510*==============================================================*
000520 IDENTIFICATION DIVISION.
000530 PROGRAM-ID. GRADELOAD.
000540 AUTHOR. WEI YU, WEIXIN WANG, ZIYIN YAN, CHUN XIA LI, DING SUN,
000550         JINGSHAN GUAN.
000560 INSTALLATION. REGISTRAR BATCH SERVICES.
000570 DATE-WRITTEN. 14-JUN-1988.
000580 DATE-COMPILED.
000590 SECURITY. REGISTRAR BATCH SERVICES - INTERNAL USE ONLY.
000600*
000610 ENVIRONMENT DIVISION.
000620 CONFIGURATION SECTION.
000630 SPECIAL-NAMES.
000640     C01 IS TOP-OF-FORM
000650     UPSI-0 ON STATUS IS WS-TRACE-ON-WS.
000660*
000670 INPUT-OUTPUT SECTION.
000680 FILE-CONTROL.
000690     SELECT ENROLLMENT-FILE
000700         ASSIGN TO ENRLFILE
000710         ORGANIZATION IS LINE SEQUENTIAL
000720         FILE STATUS IS WS-ENRL-STATUS-WS.
000730*
000740     SELECT VALID-ENROLLMENT-FILE
000750         ASSIGN TO ENRLVALD
000760         ORGANIZATION IS LINE SEQUENTIAL
000770         FILE STATUS IS WS-VALD-STATUS-WS.
000780*
000790     SELECT STUDENT-AGG-FILE
000800         ASSIGN TO STUDAGGR
000810         ORGANIZATION IS LINE SEQUENTIAL
000820         FILE STATUS IS WS-STAG-STATUS-WS.
000830*
000840     SELECT CONTROL-FILE
000850         ASSIGN TO GRDCTL
000860         ORGANIZATION IS LINE SEQUENTIAL
000870         FILE STATUS IS WS-CTL-STATUS-WS.
000880*
000890 DATA DIVISION.
000900 FILE SECTION.
000910 FD  ENROLLMENT-FILE.
000920 COPY "D:\COBOL\GRDPOST\ENRLREC.CBL".
000930*
000940 FD  VALID-ENROLLMENT-FILE.
000950 COPY "D:\COBOL\GRDPOST\ENRLREC.CBL"
000960     REPLACING ENROLLMENT-RECORD BY VALID-ENROLLMENT-RECORD.
000970*
000980 FD  STUDENT-AGG-FILE.
000990 COPY "D:\COBOL\GRDPOST\STUAGREC.CBL".
001000*
001010*    CONTROL-COUNT-RECORD CARRIES THE FOUR RUN COUNTS FORWARD TO *
001020*    GRADEREPORT SO THE CONTROL TOTALS PRINTED ON THE REPORT     *
001030*    MATCH THIS STEP'S CONSOLE COUNTS EXACTLY  REQ# GR-402       *
001040 FD  CONTROL-FILE.
001050 01  CONTROL-COUNT-RECORD.
001060     05  CTL-READ-COUNT          PIC 9(05).
001070     05  CTL-REJECT-COUNT        PIC 9(05).
001080     05  CTL-ACCEPT-COUNT        PIC 9(05).
001090     05  CTL-STUDENT-COUNT       PIC 9(05).
001100     05  FILLER                  PIC X(10).
001110*
001120 WORKING-STORAGE SECTION.
001130*
001140*    FILE STATUS AND END-OF-FILE SWITCHES                       *
001150 01  WS-FILE-STATUS-GROUP-WS.
001160     05  WS-ENRL-STATUS-WS      PIC X(02).
001170         88  WS-ENRL-OK-WS          VALUE '00'.
001180         88  WS-ENRL-EOF-WS         VALUE '10'.
001190     05  WS-VALD-STATUS-WS      PIC X(02).
001200     05  WS-STAG-STATUS-WS      PIC X(02).
001210     05  WS-CTL-STATUS-WS       PIC X(02).
001220     05  WS-EOF-SW-WS           PIC X(01) VALUE 'N'.
001230         88  WS-AT-EOF-WS           VALUE 'Y'.
001240     05  FILLER                 PIC X(05).
001250*
001260*    RUN CONTROL TOTALS - REPORTED ON THE CONSOLE AT THE END OF *
001270*    THE STEP, PICKED UP BY THE OPERATOR'S RUN LOG              *
001280 01  WS-RUN-COUNTERS-WS.
001290     05  WS-READ-COUNT-WS       PIC 9(05) COMP.
001300     05  WS-REJECT-COUNT-WS     PIC 9(05) COMP.
001310     05  WS-ACCEPT-COUNT-WS     PIC 9(05) COMP.
001320     05  WS-STUDENT-COUNT-WS    PIC 9(05) COMP.
001330     05  FILLER                 PIC X(04).
001340*
001350*    ONE ROW PER RECORD READ, WORK AREA FOR THE REASON TEXT     *
001360*    WRITTEN TO THE CONSOLE WHEN A LINE IS REJECTED             *
001370 01  WS-VALID-SW-WS             PIC X(01) VALUE 'Y'.
001380     88  WS-RECORD-VALID-WS         VALUE 'Y'.
001390     88  WS-RECORD-INVALID-WS       VALUE 'N'.
001400*
001410 01  WS-REJECT-MESSAGE-WS.
001420     05  FILLER                 PIC X(11) VALUE 'REJECT REC '.
001430     05  WS-REJECT-RECNO-EDIT-WS PIC ZZZZ9.
001440     05  FILLER                 PIC X(02) VALUE ': '.
001450     05  WS-REJECT-REASON-WS    PIC X(40).
001460     05  FILLER                 PIC X(20).
001470*
001480*    PER-STUDENT AGGREGATION TABLE, BUILT IN ORDER OF FIRST      *
001490*    APPEARANCE ON THE EXTRACT - GRADEREPORT KEEPS ITS OWN,      *
001500*    LARGER, COPY OF THIS SAME SHAPE OF TABLE                    *
001510 01  WS-MAX-STUDENTS-WS         PIC 9(04) COMP VALUE 2000.
001520 01  WS-STUDENT-TABLE-WS.
001530     05  WS-STUDENT-ENTRY-WS OCCURS 2000 TIMES
001540                 DEPENDING ON WS-STUDENT-COUNT-WS
001550                 INDEXED BY WS-STU-NDX-WS.
001560         10  WS-STU-ID-WS           PIC X(10).
001570         10  WS-STU-NAME-WS         PIC X(25).
001580         10  WS-STU-DEPT-WS         PIC X(20).
001590         10  WS-STU-SEMESTER-WS     PIC X(10).
001600         10  WS-STU-TOTAL-CREDITS-WS PIC 9(04)V9(01).
001610         10  WS-STU-TOTAL-MARKS-WS  PIC 9(06)V9(02).
001620         10  WS-STU-COURSES-COUNT-WS PIC 9(03) COMP.
001630*        GPA ACCUMULATORS ADDED SO STAG-GPA CAN BE CARRIED ON   *
001640*        THE AGGREGATE LINE - SEE GR-402 IN THE STUAGREC.CBL    *
001650*        CHANGE LOG.  ZERO-CREDIT COURSES ARE NEVER ADDED HERE. *
001660         10  WS-STU-GPA-CREDIT-SUM-WS PIC 9(04)V9(01).
001670         10  WS-STU-GPA-POINT-SUM-WS PIC 9(06)V9(03).
001680         10  FILLER                 PIC X(05).
001690*
001700*    ONE NUMERIC AND ONE CHARACTER VIEW OF THE SAME SUBSCRIPT,   *
001710*    THE CHARACTER VIEW GOES OUT IN TRACE DISPLAYS SO A BAD      *
001720*    SUBSCRIPT SHOWS UP AS TEXT INSTEAD OF A BLANK FIELD         *
001730 01  WS-STU-SUB-WS              PIC 9(04) COMP VALUE ZERO.
001740 01  WS-STU-SUB-EDIT-WS REDEFINES WS-STU-SUB-WS PIC 9(04).
001750*
001760 01  WS-MATCH-SW-WS             PIC X(01) VALUE 'N'.
001770     88  WS-STUDENT-MATCHED-WS      VALUE 'Y'.
001780*
001790*    FINAL AVERAGE-MARKS / PASS-FAIL WORK AREA, COMPUTED WHEN    *
001800*    THE STUDENT TABLE IS WRITTEN OUT TO STUDENT-AGG-FILE        *
001810 01  WS-FINAL-AVERAGE-WS        PIC 9(03)V9(02).
001820 01  WS-FINAL-AVERAGE-ALT-WS REDEFINES WS-FINAL-AVERAGE-WS
001830                             PIC X(05).
001840*    STAG-GPA WORK AREA, COMPUTED THE SAME WAY GRADEREPORT      *
001850*    COMPUTES ITS OWN COPY OF THIS NUMBER - SEE 800-WRITE-      *
001860*    STUDENT-AGGREGATES BELOW                                   *
001870 01  WS-FINAL-GPA-WS            PIC 9(01)V9(03).
001880*
001890*    GRADEPOINTS LINKAGE STAGING AREA - ONE CALL PER ACCEPTED   *
001900*    ENROLLMENT LINE, MADE FROM 700-AGGREGATE-STUDENT           *
001910 01  WS-GRADEPOINTS-LINKAGE-WS.
001920     05  WS-GP-MARKS-WS         PIC 9(03)V9(02).
001930     05  WS-GP-LETTER-WS        PIC X(02).
001940     05  WS-GP-POINTS-WS        PIC 9(01)V9(03).
001950     05  WS-GP-PASS-SW-WS       PIC X(01).
001960     05  FILLER                 PIC X(02).
001970*
001980*    RUN-DATE STAMP FOR THE CONSOLE BANNER                       *
001990 01  WS-RUN-DATE-WS.
002000     05  WS-RUN-YY-WS           PIC 9(02).
002010     05  WS-RUN-MM-WS           PIC 9(02).
002020     05  WS-RUN-DD-WS           PIC 9(02).
002030 01  WS-RUN-DATE-NUM-WS REDEFINES WS-RUN-DATE-WS PIC 9(06).
002040*
002050 PROCEDURE DIVISION.
002060*
002070 100-CREATE-GRADE-LOAD.
002080*    DRIVER PARAGRAPH.  ONE PASS OVER THE RAW ENROLLMENT EXTRACT,*
002090*    EDIT-REJECT-OR-ACCEPT EACH LINE, THEN ROLL THE ACCEPTED LINE*
002100*    UP INTO THE PER-STUDENT AGGREGATE FILE AT THE END.  THE     *
002110*    STUDENT TABLE IS BUILT INCREMENTALLY WHILE THE READ LOOP    *
002120*    RUNS, SO NOTHING IS RE-READ TO PRODUCE STUDAGGR.            *
002130     PERFORM 200-INITIALIZE-GRADE-LOAD THRU 200-EXIT.
002140     PERFORM 300-EDIT-AND-LOAD-RECORD THRU 300-EXIT
002150         UNTIL WS-AT-EOF-WS.
002160     PERFORM 400-TERMINATE-GRADE-LOAD THRU 400-EXIT.
002170     STOP RUN.
002180*
002190 200-INITIALIZE-GRADE-LOAD.
002200*    OPENS ALL THREE WORK FILES AND PRIMES THE READ LOOP WITH ONE*
002210*    RECORD SO 300 BELOW ALWAYS HAS SOMETHING TO EDIT ON ENTRY.  *
002220*    WS-RUN-DATE-WS IS FOR THE CONSOLE BANNER ONLY - NO DATE     *
002230*    FIELD ON THE ENROLLMENT RECORD ITSELF IS EVER TOUCHED.      *
002240     ACCEPT WS-RUN-DATE-WS FROM DATE.
002250     DISPLAY 'GRADELOAD STARTED - RUN DATE ' WS-RUN-DATE-NUM-WS.
002260     OPEN INPUT  ENROLLMENT-FILE
002270          OUTPUT VALID-ENROLLMENT-FILE
002280                 STUDENT-AGG-FILE.
002290     INITIALIZE WS-RUN-COUNTERS-WS.
002300     PERFORM 310-READ-ENROLLMENT-FILE THRU 310-EXIT.
002310 200-EXIT.
002320*    RETURNS TO 100 ABOVE WITH THE FIRST RECORD ALREADY IN HAND. *
002330     EXIT.
002340*
002350 300-EDIT-AND-LOAD-RECORD.
002360*    ONE RECORD IN, ONE OF TWO PATHS OUT - VALID RECORDS ARE     *
002370*    COPIED FORWARD TO ENRLVALD AND ROLLED INTO THE STUDENT      *
002380*    TABLE, REJECTS ARE COUNTED AND LOGGED TO THE CONSOLE ONLY.  *
002390*    A REJECTED LINE NEVER TOUCHES THE STUDENT TABLE AT ALL.     *
002400     ADD 1 TO WS-READ-COUNT-WS.
002410     PERFORM 500-VALIDATE-RECORD THRU 500-EXIT.
002420     IF WS-RECORD-VALID-WS
002430         ADD 1 TO WS-ACCEPT-COUNT-WS
002440         PERFORM 600-WRITE-VALID-RECORD THRU 600-EXIT
002450         PERFORM 700-AGGREGATE-STUDENT THRU 700-EXIT
002460     ELSE
002470         ADD 1 TO WS-REJECT-COUNT-WS
002480         PERFORM 550-LOG-REJECTED-RECORD THRU 550-EXIT
002490     END-IF.
002500     PERFORM 310-READ-ENROLLMENT-FILE THRU 310-EXIT.
002510 300-EXIT.
002520*    RETURNS TO THE PERFORM ... UNTIL LOOP IN 100 ABOVE.         *
002530     EXIT.
002540*
002550 310-READ-ENROLLMENT-FILE.
002560*    STRAIGHT SEQUENTIAL READ OF THE RAW REGISTRAR EXTRACT.      *
002570*    THE GO TO ON END-OF-FILE SKIPS STRAIGHT PAST THE EXIT LINE  *
002580*    SO THE 300 LOOP SEES WS-AT-EOF-WS TRUE ON THE VERY NEXT TEST*
002590     READ ENROLLMENT-FILE
002600         AT END
002610             MOVE 'Y' TO WS-EOF-SW-WS
002620             GO TO 310-EXIT
002630     END-READ.
002640 310-EXIT.
002650*    REACHED EITHER BY FALLING THROUGH OR BY THE GO TO ON END.   *
002660     EXIT.
002670*
002680 400-TERMINATE-GRADE-LOAD.
002690*    WRITES THE STUDENT-AGG-FILE OUT OF THE IN-MEMORY TABLE, THEN*
002700*    THE ONE-RECORD GRDCTL FILE SO GRADEREPORT'S CONTROL TOTALS  *
002710*    SECTION CAN TIE BACK TO THIS STEP'S COUNTS EXACTLY, THEN    *
002720*    PRINTS THE SAME FOUR COUNTS TO THE CONSOLE FOR THE OPERATOR.*
002730     PERFORM 800-WRITE-STUDENT-AGGREGATES THRU 800-EXIT
002740         VARYING WS-STU-SUB-WS FROM 1 BY 1
002750         UNTIL WS-STU-SUB-WS > WS-STUDENT-COUNT-WS.
002760     DISPLAY 'GRADELOAD RECORDS READ    ' WS-READ-COUNT-WS.
002770     DISPLAY 'GRADELOAD RECORDS REJECTED ' WS-REJECT-COUNT-WS.
002780     DISPLAY 'GRADELOAD RECORDS ACCEPTED ' WS-ACCEPT-COUNT-WS.
002790     DISPLAY 'GRADELOAD DISTINCT STUDENTS ' WS-STUDENT-COUNT-WS.
002800     OPEN OUTPUT CONTROL-FILE.
002810     MOVE WS-READ-COUNT-WS    TO CTL-READ-COUNT.
002820     MOVE WS-REJECT-COUNT-WS  TO CTL-REJECT-COUNT.
002830     MOVE WS-ACCEPT-COUNT-WS  TO CTL-ACCEPT-COUNT.
002840     MOVE WS-STUDENT-COUNT-WS TO CTL-STUDENT-COUNT.
002850     WRITE CONTROL-COUNT-RECORD.
002860     CLOSE CONTROL-FILE.
002870     CLOSE ENROLLMENT-FILE
002880           VALID-ENROLLMENT-FILE
002890           STUDENT-AGG-FILE.
002900 400-EXIT.
002910*    LAST PARAGRAPH RUN BEFORE STOP RUN IN 100 ABOVE.            *
002920     EXIT.
002930*
002940*    FIELD-LEVEL VALIDATION - RECORD VALIDATION SECTION OF      *
002950*    SPEC.  A RECORD FAILING ANY TEST BELOW IS REJECTED WHOLE,  *
002960*    IT DOES NOT PARTIALLY POST.                                *
002970 500-VALIDATE-RECORD.
002980*    NINE TESTS, FIRST FAILURE WINS - THE RECORD IS REJECTED     *
002990*    WHOLE ON ANY ONE BAD FIELD, IT NEVER PARTIALLY POSTS.       *
003000*    COURSE-CODE IS UPPER-CASED HERE, NOT REJECTED, SO A LOWER   *
003010*    CASE EXTRACT DOES NOT SPLIT GRADEREPORT'S SUBJECT GROUPING. *
003020     MOVE SPACES TO WS-REJECT-REASON-WS.
003030     MOVE 'Y' TO WS-VALID-SW-WS.
003040     IF ENR-STUDENT-ID OF ENROLLMENT-RECORD = SPACES
003050         MOVE 'STUDENT-ID BLANK' TO WS-REJECT-REASON-WS
003060         MOVE 'N' TO WS-VALID-SW-WS
003070         GO TO 500-EXIT
003080     END-IF.
003090     IF ENR-STUDENT-NAME OF ENROLLMENT-RECORD = SPACES
003100         MOVE 'NAME BLANK' TO WS-REJECT-REASON-WS
003110         MOVE 'N' TO WS-VALID-SW-WS
003120         GO TO 500-EXIT
003130     END-IF.
003140     IF ENR-DEPARTMENT OF ENROLLMENT-RECORD = SPACES
003150         MOVE 'DEPARTMENT BLANK' TO WS-REJECT-REASON-WS
003160         MOVE 'N' TO WS-VALID-SW-WS
003170         GO TO 500-EXIT
003180     END-IF.
003190     IF ENR-SEMESTER OF ENROLLMENT-RECORD = SPACES
003200         MOVE 'SEMESTER BLANK' TO WS-REJECT-REASON-WS
003210         MOVE 'N' TO WS-VALID-SW-WS
003220         GO TO 500-EXIT
003230     END-IF.
003240     IF ENR-COURSE-CODE OF ENROLLMENT-RECORD = SPACES
003250         MOVE 'COURSE-CODE BLANK' TO WS-REJECT-REASON-WS
003260         MOVE 'N' TO WS-VALID-SW-WS
003270         GO TO 500-EXIT
003280     END-IF.
003290     IF ENR-COURSE-NAME OF ENROLLMENT-RECORD = SPACES
003300         MOVE 'COURSE-NAME BLANK' TO WS-REJECT-REASON-WS
003310         MOVE 'N' TO WS-VALID-SW-WS
003320         GO TO 500-EXIT
003330     END-IF.
003340     IF ENR-CREDIT-HOURS-X OF ENROLLMENT-RECORD IS NOT NUMERIC
003350         MOVE 'CREDIT-HOURS NOT NUMERIC' TO WS-REJECT-REASON-WS
003360         MOVE 'N' TO WS-VALID-SW-WS
003370         GO TO 500-EXIT
003380     END-IF.
003390     IF ENR-CREDIT-HOURS-N OF ENROLLMENT-RECORD <= ZERO
003400         OR ENR-CREDIT-HOURS-N OF ENROLLMENT-RECORD > 10.0
003410         MOVE 'CREDIT-HOURS OUT OF RANGE' TO WS-REJECT-REASON-WS
003420         MOVE 'N' TO WS-VALID-SW-WS
003430         GO TO 500-EXIT
003440     END-IF.
003450     IF ENR-MARKS-X OF ENROLLMENT-RECORD IS NOT NUMERIC
003460         MOVE 'MARKS NOT NUMERIC' TO WS-REJECT-REASON-WS
003470         MOVE 'N' TO WS-VALID-SW-WS
003480         GO TO 500-EXIT
003490     END-IF.
003500     IF ENR-MARKS-N OF ENROLLMENT-RECORD > 100.00
003510         MOVE 'MARKS OUT OF RANGE' TO WS-REJECT-REASON-WS
003520         MOVE 'N' TO WS-VALID-SW-WS
003530         GO TO 500-EXIT
003540     END-IF.
003550     INSPECT ENR-COURSE-CODE OF ENROLLMENT-RECORD
003560         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
003570                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
003580 500-EXIT.
003590*    REACHED BY FALLING THROUGH ON A CLEAN RECORD, OR BY ONE OF  *
003600*    THE NINE GO TO 500-EXIT STATEMENTS ABOVE ON THE FIRST FAILUR*
003610     EXIT.
003620*
003630 550-LOG-REJECTED-RECORD.
003640*    CONSOLE ONLY - THIS SHOP HAS NEVER KEPT A DEDICATED REJECT  *
003650*    FILE FOR THIS STEP, JUST THE RUN LOG THE OPERATOR ARCHIVES. *
003660     MOVE WS-READ-COUNT-WS TO WS-REJECT-RECNO-EDIT-WS.
003670     DISPLAY WS-REJECT-MESSAGE-WS.
003680 550-EXIT.
003690*    RETURNS TO 300 ABOVE - THE REJECT COUNT WAS ALREADY BUMPED. *
003700     EXIT.
003710*
003720 600-WRITE-VALID-RECORD.
003730*    COPIES THE EDITED RECORD STRAIGHT ACROSS TO ENRLVALD SO     *
003740*    GRADEREPORT NEVER HAS TO RE-EDIT THE RAW EXTRACT ITSELF.    *
003750     MOVE ENROLLMENT-RECORD TO VALID-ENROLLMENT-RECORD.
003760     WRITE VALID-ENROLLMENT-RECORD.
003770 600-EXIT.
003780*    RETURNS TO 300 ABOVE FOR THE STUDENT-TABLE ROLL-UP.         *
003790     EXIT.
003800*
003810*    ROLL THE ACCEPTED LINE INTO THE STUDENT TABLE - LINEAR      *
003820*    SEARCH BY STUDENT-ID, NEW STUDENT ADDED AT THE NEXT FREE    *
003830*    SLOT WHEN NO MATCH IS FOUND                                 *
003840 700-AGGREGATE-STUDENT.
003850*    LINEAR SEARCH OF THE STUDENT TABLE BY STUDENT-ID (710 BELOW)*
003860*    NEW STUDENT ADDED AT THE NEXT FREE SLOT ON NO MATCH.  THE   *
003870*    GPA ACCUMULATORS RIDE ALONG HERE SO 800 BELOW ONLY HAS TO   *
003880*    DIVIDE, NOT WALK THE ENROLLMENT FILE A SECOND TIME.         *
003890*    ZERO-CREDIT COURSES ARE LEFT OUT OF THE GPA SUM ENTIRELY.   *
003900     MOVE 'N' TO WS-MATCH-SW-WS.
003910     PERFORM 710-SEARCH-STUDENT-TABLE THRU 710-EXIT
003920         VARYING WS-STU-SUB-WS FROM 1 BY 1
003930         UNTIL WS-STU-SUB-WS > WS-STUDENT-COUNT-WS
003940         OR WS-STUDENT-MATCHED-WS.
003950*    FIRST SIGHT OF THIS STUDENT-ID - ADD A NEW ROW AND ZERO IT. *
003960     IF NOT WS-STUDENT-MATCHED-WS
003970         ADD 1 TO WS-STUDENT-COUNT-WS
003980         MOVE WS-STUDENT-COUNT-WS TO WS-STU-SUB-WS
003990         MOVE ENR-STUDENT-ID OF ENROLLMENT-RECORD
004000                          TO WS-STU-ID-WS (WS-STU-SUB-WS)
004010         MOVE ENR-STUDENT-NAME OF ENROLLMENT-RECORD
004020                          TO WS-STU-NAME-WS (WS-STU-SUB-WS)
004030         MOVE ENR-DEPARTMENT OF ENROLLMENT-RECORD
004040                          TO WS-STU-DEPT-WS (WS-STU-SUB-WS)
004050         MOVE ENR-SEMESTER OF ENROLLMENT-RECORD
004060                          TO WS-STU-SEMESTER-WS (WS-STU-SUB-WS)
004070         MOVE ZERO TO WS-STU-TOTAL-CREDITS-WS (WS-STU-SUB-WS)
004080         MOVE ZERO TO WS-STU-TOTAL-MARKS-WS (WS-STU-SUB-WS)
004090         MOVE ZERO TO WS-STU-COURSES-COUNT-WS (WS-STU-SUB-WS)
004100         MOVE ZERO TO WS-STU-GPA-CREDIT-SUM-WS (WS-STU-SUB-WS)
004110         MOVE ZERO TO WS-STU-GPA-POINT-SUM-WS (WS-STU-SUB-WS)
004120     END-IF.
004130*    RUNNING TOTALS CARRIED ON THE ROW - DIVIDED OUT IN 800 BELOW*
004140     ADD ENR-CREDIT-HOURS-N OF ENROLLMENT-RECORD
004150         TO WS-STU-TOTAL-CREDITS-WS (WS-STU-SUB-WS).
004160     ADD ENR-MARKS-N OF ENROLLMENT-RECORD
004170         TO WS-STU-TOTAL-MARKS-WS (WS-STU-SUB-WS).
004180     ADD 1 TO WS-STU-COURSES-COUNT-WS (WS-STU-SUB-WS).
004190     MOVE ENR-MARKS-N OF ENROLLMENT-RECORD TO WS-GP-MARKS-WS.
004200*    ONE CALL PER ACCEPTED LINE - THE LETTER GRADE RETURNED IS NO*
004210*    KEPT HERE, ONLY THE POINTS AND THE PASS SWITCH ARE USED.    *
004220     CALL 'GRADEPOINTS' USING WS-GP-MARKS-WS WS-GP-LETTER-WS
004230                              WS-GP-POINTS-WS WS-GP-PASS-SW-WS.
004240*    GPA IS CREDIT-WEIGHTED - A ZERO-CREDIT COURSE WOULD SKEW THE*
004250*    AVERAGE IF IT WERE ALLOWED TO CONTRIBUTE POINTS.            *
004260     IF ENR-CREDIT-HOURS-N OF ENROLLMENT-RECORD > ZERO
004270         ADD ENR-CREDIT-HOURS-N OF ENROLLMENT-RECORD
004280             TO WS-STU-GPA-CREDIT-SUM-WS (WS-STU-SUB-WS)
004290         COMPUTE WS-STU-GPA-POINT-SUM-WS (WS-STU-SUB-WS) =
004300             WS-STU-GPA-POINT-SUM-WS (WS-STU-SUB-WS) +
004310             WS-GP-POINTS-WS * ENR-CREDIT-HOURS-N OF
004320                               ENROLLMENT-RECORD
004330     END-IF.
004340 700-EXIT.
004350*    RETURNS TO 300 ABOVE - THE LOOP MOVES ON TO THE NEXT RECORD.*
004360     EXIT.
004370*
004380 710-SEARCH-STUDENT-TABLE.
004390*    ONE COMPARE PER CALL - PERFORMED VARYING BY THE CALLER.     *
004400*    A LINEAR SEARCH IS PLENTY HERE - WS-MAX-STUDENTS-WS TOPS OUT*
004410*    AT 2000 AND THIS RUNS ONCE PER ACCEPTED LINE, NOT PER REPORT*
004420     IF ENR-STUDENT-ID OF ENROLLMENT-RECORD
004430             = WS-STU-ID-WS (WS-STU-SUB-WS)
004440         MOVE 'Y' TO WS-MATCH-SW-WS
004450     END-IF.
004460 710-EXIT.
004470*    RETURNS CONTROL TO THE PERFORM VARYING IN 700 ABOVE.        *
004480     EXIT.
004490*
004500*    STUDENT-AGG-FILE OUTPUT - PASS-FAIL HERE USES THE LOADER'S *
004510*    UNWEIGHTED 60 PERCENT RULE, NOT THE CREDIT-WEIGHTED GPA     *
004520*    RULE GRADEREPORT USES LATER                                *
004530 800-WRITE-STUDENT-AGGREGATES.
004540*    DRIVEN BY THE PERFORM VARYING IN 400 ABOVE, ONCE PER ROW IN *
004550*    THE STUDENT TABLE.  PASS-FAIL HERE IS THE LOADER'S OWN      *
004560*    UNWEIGHTED 60 PERCENT AVERAGE-MARKS RULE - GRADEREPORT LATER*
004570*    RECOMPUTES ITS OWN PASS-FAIL OFF THE CREDIT-WEIGHTED GPA,   *
004580*    THE TWO RULES ARE NOT GUARANTEED TO AGREE ON A BORDERLINE   *
004590*    STUDENT AND THAT IS BY DESIGN, NOT A DEFECT  REQ# GR-402.   *
004600     MOVE WS-STU-ID-WS (WS-STU-SUB-WS) TO STAG-STUDENT-ID.
004610     MOVE WS-STU-NAME-WS (WS-STU-SUB-WS) TO STAG-STUDENT-NAME.
004620     MOVE WS-STU-DEPT-WS (WS-STU-SUB-WS) TO STAG-DEPARTMENT.
004630     MOVE WS-STU-SEMESTER-WS (WS-STU-SUB-WS) TO STAG-SEMESTER.
004640     MOVE WS-STU-TOTAL-CREDITS-WS (WS-STU-SUB-WS)
004650                                   TO STAG-TOTAL-CREDITS.
004660     MOVE WS-STU-COURSES-COUNT-WS (WS-STU-SUB-WS)
004670                                   TO STAG-COURSES-COUNT.
004680*    UNWEIGHTED STRAIGHT AVERAGE OF MARKS ACROSS ALL COURSES -   *
004690*    THE LOADER'S OWN PASS-FAIL TEST, SEPARATE FROM THE GPA BELOW*
004700     COMPUTE WS-FINAL-AVERAGE-WS ROUNDED =
004710         WS-STU-TOTAL-MARKS-WS (WS-STU-SUB-WS) /
004720         WS-STU-COURSES-COUNT-WS (WS-STU-SUB-WS).
004730     MOVE WS-FINAL-AVERAGE-WS TO STAG-AVERAGE-MARKS.
004740*    60 PERCENT IS THE LOADER'S PASS LINE - SEE THE HEADER BANNER*
004750     IF WS-FINAL-AVERAGE-WS >= 60.00
004760         MOVE 'PASS' TO STAG-PASS-FAIL
004770     ELSE
004780         MOVE 'FAIL' TO STAG-PASS-FAIL
004790     END-IF.
004800*    GUARDS THE DIVIDE BELOW - A STUDENT WITH ALL ZERO-CREDIT    *
004810*    COURSES WOULD OTHERWISE ABEND THIS STEP ON A DIVIDE BY ZERO.*
004820     IF WS-STU-GPA-CREDIT-SUM-WS (WS-STU-SUB-WS) = ZERO
004830         MOVE ZERO TO WS-FINAL-GPA-WS
004840     ELSE
004850         COMPUTE WS-FINAL-GPA-WS ROUNDED =
004860             WS-STU-GPA-POINT-SUM-WS (WS-STU-SUB-WS) /
004870             WS-STU-GPA-CREDIT-SUM-WS (WS-STU-SUB-WS)
004880     END-IF.
004890     MOVE WS-FINAL-GPA-WS TO STAG-GPA.
004900*    ONE ROW PER DISTINCT STUDENT-ID SEEN ON THE EXTRACT TONIGHT.*
004910     WRITE STUDENT-AGGREGATE-RECORD.
004920     IF WS-TRACE-ON-WS
004930         DISPLAY 'AGGREGATE ' STAG-STUDENT-ID
004940                 ' AVG=' WS-FINAL-AVERAGE-ALT-WS
004950                 ' ' STAG-PASS-FAIL
004960     END-IF.
004970 800-EXIT.
004980*    RETURNS TO THE PERFORM VARYING IN 400 ABOVE FOR THE NEXT ROW*
004990     EXIT.
