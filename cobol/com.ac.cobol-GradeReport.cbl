000100*==============================================================*
000110*COURSE:CST8283 BUSINESS PROGRAMMING - GRDPOST PRODUCTION LINE  *
000120*SHOP: REGISTRAR BATCH SERVICES                                *
000130*GROUP MEMBERS: WEI YU, RONG FU                                *
000140*DESCRIPTION:                                                  *
000150*THIS PROGRAM IS STEP 2 OF THE NIGHTLY GRDPOST RUN.  IT READS  *
000160*THE ACCEPTED ENROLLMENT LINES GRADELOAD CARRIED FORWARD ON    *
000170*ENRLVALD, CALLS GRADEPOINTS TO GRADE EACH LINE, BUILDS THE    *
000180*COHORT, SUBJECT, TOP-10, DEPARTMENT AND SEMESTER ANALYSES,    *
000190*AND PRINTS THE SIX-SECTION PERFORMANCE REPORT.                *
000200*===============================================================
000210*CHANGE LOG
000220*----------------------------------------------------------    *
000230*19-MAR-1985 RF  ORIGINAL - GRADEPOINTS CALLED PER LINE, GPA    *
000240*                ACCUMULATION REPLACES THE STRAIGHT FIVE-COURSE *
000250*                AVERAGE  REQ# GR-051                           *
000260*14-JUN-1988 WY  REGISTRAR REDESIGN - READS ONE ENROLLMENT      *
000270*                LINE PER COURSE OFF ENRLVALD INSTEAD OF THE    *
000280*                OLD 5-COURSE-SLOT RECORD  REQ# GR-114          *
000290*16-JAN-1996 RF  TOP-10 LEADERBOARD ADDED, SORT-OF-TABLE USED   *
000300*                FOR ALL FOUR ORDERINGS INSTEAD OF THE OLD      *
000310*                BUBBLE PASSES  REQ# GR-266                     *
000320*11-MAR-1999 WY  Y2K - RUN-DATE STAMP ON THE REPORT BANNER IS   *
000330*                DISPLAY ONLY, NO CENTURY ARITHMETIC.  VERIFIED *
000340*                PER Y2K AUDIT  REQ# Y2K-08                     *
000350*30-OCT-2003 RF  SUBJECT, DEPARTMENT AND SEMESTER ANALYSES      *
000360*                ADDED  REQ# GR-318                             *
000370*04-APR-2007 SA  GRDCTL CONTROL RECORD READ AT STARTUP SO THE   *
000380*                CONTROL TOTALS PRINTED HERE MATCH GRADELOAD'S  *
000390*                CONSOLE COUNTS EXACTLY  REQ# GR-402            *
000400*14-NOV-2008 SA  STANDARD DEVIATION ADDED (NEWTON'S METHOD -    *
000410*                THIS SHOP HAS NO SQRT FUNCTION AVAILABLE)      *
000420*                REQ# GR-419                                    *
000430*09-SEP-2011 TM  QUARTERLY REGISTRAR REVIEW - COHORT MIN/MAX    *
000440*                GPA AND A STRONG/MODERATE/WEAK VERDICT LINE    *
000450*                ADDED TO THE SUMMARY, SUBJECT PERFORMANCE      *
000460*                CAPPED AT TOP 10, STUDENT COUNT AND TOP SCORE  *
000470*                ADDED TO THAT SECTION, COURSE COUNT AND        *
000480*                CREDITS ADDED TO THE LEADERBOARD, AND          *
000490*                DEPARTMENT/SEMESTER/CREDITS ADDED TO THE       *
000500*                STUDENT DETAIL LINE.  UPSI-1 WIRED UP SO THE   *
000510*                ANONYMIZE SWITCH CAN ACTUALLY BE TURNED ON     *
000520*                FROM THE GRDPOST JCL  REQ# GR-431              *
000530*03-DEC-2020 WY  PICKED UP AS CAL-AVERAGE, FIVE-COURSE STUDENT  *
000540*                REPORT WITH A PROGRAM-NAME LOOKUP TABLE, FOR   *
000550*                THE GRDPOST CONVERSION PROJECT                 *
000560*07-DEC-2020 WY  RENAMED GRADEREPORT FOR THE REGISTRAR GPA      *
000570*                PROJECT, PROGRAM TABLE LOOKUP DROPPED          *
000575*22-JAN-2021 TM  AVG MARKS, PASS RATE (SUBJECT AND DEPARTMENT), *
000576*                THE EXEC SUMMARY PASS RATE AND STUDENT-LINE    *
000577*                MARKS ALL PRINTED THE FULL 2-DECIMAL WORKING   *
000578*                FIGURE - NARROWED TO 1 DECIMAL ON THE PRINT    *
000579*                LINE ONLY, THE COMPUTE STILL CARRIES 2 DECIMAL *
000580*                PLACES  REQ# GR-447                            *
000581*==============================================================*
000590 IDENTIFICATION DIVISION.
000600 PROGRAM-ID. GRADEREPORT.
000610 AUTHOR. WEI YU, RONG FU.
000620 INSTALLATION. REGISTRAR BATCH SERVICES.
000630 DATE-WRITTEN. 19-MAR-1985.
000640 DATE-COMPILED.
000650 SECURITY. REGISTRAR BATCH SERVICES - INTERNAL USE ONLY.
000660*
000670 ENVIRONMENT DIVISION.
000680 CONFIGURATION SECTION.
000690 SPECIAL-NAMES.
000700     C01 IS TOP-OF-FORM
000710     UPSI-0 ON STATUS IS WS-TRACE-ON-WS
000720     UPSI-1 ON STATUS IS WS-ANONYMIZE-ON-WS
000730                OFF STATUS IS WS-ANONYMIZE-OFF-WS.
000740*
000750 INPUT-OUTPUT SECTION.
000760 FILE-CONTROL.
000770     SELECT VALID-ENROLLMENT-FILE
000780         ASSIGN TO ENRLVALD
000790         ORGANIZATION IS LINE SEQUENTIAL
000800         FILE STATUS IS WS-VALD-STATUS-WS.
000810*
000820     SELECT CONTROL-FILE
000830         ASSIGN TO GRDCTL
000840         ORGANIZATION IS LINE SEQUENTIAL
000850         FILE STATUS IS WS-CTL-STATUS-WS.
000860*
000870     SELECT REPORT-FILE
000880         ASSIGN TO GRADRPT
000890         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS IS WS-RPT-STATUS-WS.
000910*
000920 DATA DIVISION.
000930 FILE SECTION.
000940 FD  VALID-ENROLLMENT-FILE.
000950 COPY "D:\COBOL\GRDPOST\ENRLREC.CBL"
000960     REPLACING ENROLLMENT-RECORD BY VALID-ENROLLMENT-RECORD.
000970*
000980 FD  CONTROL-FILE.
000990 01  CONTROL-COUNT-RECORD.
001000     05  CTL-READ-COUNT          PIC 9(05).
001010     05  CTL-REJECT-COUNT        PIC 9(05).
001020     05  CTL-ACCEPT-COUNT        PIC 9(05).
001030     05  CTL-STUDENT-COUNT       PIC 9(05).
001040     05  FILLER                  PIC X(10).
001050*
001060 FD  REPORT-FILE.
001070 01  REPORT-LINE                 PIC X(132).
001080*
001090 WORKING-STORAGE SECTION.
001100*
001110*    GRADE SCALE CONSTANTS - WS-PASSING-POINTS-WS AND            *
001120*    WS-PASS-MARKS-WS ARE THE ONLY PIECES OF THIS COPYBOOK       *
001130*    GRADEREPORT USES DIRECTLY; THE SCALE TABLE ITSELF IS        *
001140*    LOOKED UP THROUGH THE GRADEPOINTS CALL                      *
001150 COPY "D:\COBOL\GRDPOST\GRDSCALE.CBL".
001160*
001170*    FILE STATUS CODES CHECKED AFTER EVERY OPEN/READ/WRITE/CLOSE *
001180*    '00' AND '10' (EOF) ARE THE ONLY VALUES THIS PROGRAM TOLERAT*
001190 01  WS-FILE-STATUS-GROUP-WS.
001200     05  WS-VALD-STATUS-WS      PIC X(02).
001210     05  WS-CTL-STATUS-WS       PIC X(02).
001220     05  WS-RPT-STATUS-WS       PIC X(02).
001230     05  WS-EOF-SW-WS           PIC X(01) VALUE 'N'.
001240         88  WS-AT-EOF-WS           VALUE 'Y'.
001250     05  FILLER                 PIC X(05).
001260*
001270*    CONTROL TOTALS CARRIED FORWARD FROM GRADELOAD ON GRDCTL    *
001280 01  WS-CONTROL-TOTALS-WS.
001290     05  WS-READ-COUNT-WS        PIC 9(05).
001300     05  WS-REJECT-COUNT-WS      PIC 9(05).
001310     05  WS-ACCEPT-COUNT-WS      PIC 9(05).
001320     05  WS-LOAD-STUDENT-COUNT-WS PIC 9(05).
001330     05  FILLER                  PIC X(05).
001340*
001350*    SUBSCRIPTS AND TABLE SIZES - ALL COMP FOR SPEED, THIS RUN   *
001360*    WALKS EVERY TABLE SEVERAL TIMES OVER                       *
001370*    OCCURS DEPENDING ON MAXIMUMS - SIZED FOR THE LARGEST TERM   *
001380*    THIS SHOP HAS EVER RUN, WITH ROOM TO GROW BEFORE A RECOMPILE*
001390*    IS NEEDED.                                                  *
001400 01  WS-TABLE-LIMITS-WS.
001410     05  WS-MAX-ENRL-WS          PIC 9(04) COMP VALUE 5000.
001420     05  WS-MAX-STUDENTS-WS      PIC 9(04) COMP VALUE 2000.
001430     05  WS-MAX-SUBJECTS-WS      PIC 9(04) COMP VALUE 0300.
001440     05  WS-MAX-DEPTS-WS         PIC 9(04) COMP VALUE 0050.
001450     05  WS-MAX-SEMESTERS-WS     PIC 9(04) COMP VALUE 0020.
001460     05  WS-TOP-N-WS             PIC 9(02) COMP VALUE 10.
001470     05  FILLER                  PIC X(02).
001480*
001490 01  WS-ENRL-COUNT-WS            PIC 9(04) COMP VALUE ZERO.
001500 01  WS-ENRL-SUB-WS              PIC 9(04) COMP VALUE ZERO.
001510 01  WS-STUDENT-COUNT-WS         PIC 9(04) COMP VALUE ZERO.
001520 01  WS-STU-SUB-WS               PIC 9(04) COMP VALUE ZERO.
001530 01  WS-STU-SUB-EDIT-WS REDEFINES WS-STU-SUB-WS PIC 9(04).
001540 01  WS-SUBJECT-COUNT-WS         PIC 9(04) COMP VALUE ZERO.
001550 01  WS-SUBJ-SUB-WS              PIC 9(04) COMP VALUE ZERO.
001560 01  WS-DEPT-COUNT-WS            PIC 9(04) COMP VALUE ZERO.
001570 01  WS-DEPT-SUB-WS              PIC 9(04) COMP VALUE ZERO.
001580 01  WS-SEMESTER-COUNT-WS        PIC 9(04) COMP VALUE ZERO.
001590 01  WS-SEM-SUB-WS               PIC 9(04) COMP VALUE ZERO.
001600 01  WS-MATCH-SW-WS              PIC X(01) VALUE 'N'.
001610     88  WS-TABLE-MATCHED-WS         VALUE 'Y'.
001620*
001630*    ONE DETAIL LINE PER ACCEPTED ENROLLMENT, HELD IN MEMORY    *
001640*    FOR THE STUDENT-DETAILS SECTION AND FOR THE SUBJECT/       *
001650*    SEMESTER COURSE-COUNTING PASSES                            *
001660 01  WS-ENRL-TABLE-WS.
001670     05  WS-ENRL-ENTRY-WS OCCURS 5000 TIMES
001680                 DEPENDING ON WS-ENRL-COUNT-WS.
001690         10  WS-ENRL-STUDENT-ID-WS   PIC X(10).
001700         10  WS-ENRL-STUDENT-NAME-WS PIC X(25).
001710         10  WS-ENRL-DEPT-WS         PIC X(20).
001720         10  WS-ENRL-SEMESTER-WS     PIC X(10).
001730         10  WS-ENRL-COURSE-CODE-WS  PIC X(08).
001740         10  WS-ENRL-COURSE-NAME-WS  PIC X(30).
001750         10  WS-ENRL-CREDIT-HOURS-WS PIC 9(02)V9(01).
001760         10  WS-ENRL-MARKS-WS        PIC 9(03)V9(02).
001770         10  WS-ENRL-LETTER-GRADE-WS PIC X(02).
001780         10  WS-ENRL-POINTS-WS       PIC 9(01)V9(03).
001790         10  WS-ENRL-PASS-SW-WS      PIC X(01).
001800         10  FILLER                  PIC X(05).
001810*
001820*    PER-STUDENT SUMMARY - ONE ROW PER DISTINCT STUDENT-ID, IN  *
001830*    ORDER OF FIRST APPEARANCE ON ENRLVALD                      *
001840 01  WS-STUDENT-TABLE-WS.
001850     05  WS-STU-ENTRY-WS OCCURS 2000 TIMES
001860                 DEPENDING ON WS-STUDENT-COUNT-WS.
001870         10  WS-STU-ID-WS            PIC X(10).
001880         10  WS-STU-NAME-WS          PIC X(25).
001890         10  WS-STU-DEPT-WS          PIC X(20).
001900         10  WS-STU-SEMESTER-WS      PIC X(10).
001910         10  WS-STU-TOTAL-CREDITS-WS PIC 9(04)V9(01).
001920         10  WS-STU-COURSES-COUNT-WS PIC 9(03) COMP.
001930         10  WS-STU-GPA-CREDIT-SUM-WS PIC 9(04)V9(01).
001940         10  WS-STU-GPA-POINT-SUM-WS PIC 9(06)V9(03).
001950         10  WS-STU-GPA-WS           PIC 9(01)V9(03).
001960         10  WS-STU-PASS-SW-WS       PIC X(01).
001970         10  FILLER                  PIC X(05).
001980*
001990*    PER-SUBJECT (COURSE-CODE) SUMMARY, ORDER OF FIRST           *
002000*    APPEARANCE UNTIL SORTED FOR PRINTING                        *
002010 01  WS-SUBJECT-TABLE-WS.
002020     05  WS-SUBJ-ENTRY-WS OCCURS 0300 TIMES
002030                 DEPENDING ON WS-SUBJECT-COUNT-WS.
002040         10  WS-SUBJ-CODE-WS         PIC X(08).
002050         10  WS-SUBJ-NAME-WS         PIC X(30).
002060         10  WS-SUBJ-DEPT-WS         PIC X(20).
002070         10  WS-SUBJ-CREDIT-HOURS-WS PIC 9(02)V9(01).
002080         10  WS-SUBJ-TOTAL-STUDENTS-WS PIC 9(04) COMP.
002090         10  WS-SUBJ-SUM-MARKS-WS    PIC 9(07)V9(02).
002100         10  WS-SUBJ-AVG-MARKS-WS    PIC 9(03)V9(02).
002110         10  WS-SUBJ-PASS-COUNT-WS   PIC 9(04) COMP.
002120         10  WS-SUBJ-PASS-RATE-WS    PIC 9(03)V9(02).
002130         10  WS-SUBJ-TOP-SCORER-WS   PIC X(25).
002140         10  WS-SUBJ-TOP-SCORE-WS    PIC 9(03)V9(02).
002150         10  FILLER                  PIC X(05).
002160*
002170*    PER-DEPARTMENT SUMMARY, ORDER OF FIRST APPEARANCE           *
002180 01  WS-DEPARTMENT-TABLE-WS.
002190     05  WS-DEPT-ENTRY-WS OCCURS 0050 TIMES
002200                 DEPENDING ON WS-DEPT-COUNT-WS.
002210         10  WS-DEPT-NAME-WS         PIC X(20).
002220         10  WS-DEPT-STUDENTS-WS     PIC 9(04) COMP.
002230         10  WS-DEPT-COURSES-WS      PIC 9(04) COMP.
002240         10  WS-DEPT-MEAN-GPA-WS     PIC 9(01)V9(03).
002250         10  WS-DEPT-MEDIAN-GPA-WS   PIC 9(01)V9(03).
002260         10  WS-DEPT-STDDEV-GPA-WS   PIC 9(01)V9(03).
002270         10  WS-DEPT-PASS-RATE-WS    PIC 9(03)V9(02).
002280         10  WS-DEPT-PASS-COUNT-WS   PIC 9(04) COMP.
002290         10  FILLER                  PIC X(05).
002300*
002310*    PER-SEMESTER SUMMARY, SORTED ASCENDING BY LABEL FOR PRINT   *
002320 01  WS-SEMESTER-TABLE-WS.
002330     05  WS-SEM-ENTRY-WS OCCURS 0020 TIMES
002340                 DEPENDING ON WS-SEMESTER-COUNT-WS.
002350         10  WS-SEM-LABEL-WS         PIC X(10).
002360         10  WS-SEM-STUDENTS-WS      PIC 9(04) COMP.
002370         10  WS-SEM-COURSES-WS       PIC 9(04) COMP.
002380         10  WS-SEM-MEAN-GPA-WS      PIC 9(01)V9(03).
002390         10  WS-SEM-MEDIAN-GPA-WS    PIC 9(01)V9(03).
002400         10  WS-SEM-PASS-RATE-WS     PIC 9(03)V9(02).
002410         10  WS-SEM-PASS-COUNT-WS    PIC 9(04) COMP.
002420         10  FILLER                  PIC X(05).
002430*
002440*    TOP PERFORMERS - STAGED FROM THE FULL STUDENT TABLE, SORTED*
002450*    DESCENDING BY GPA, THEN TRIMMED TO THE TOP WS-TOP-N-WS      *
002460 01  WS-LEADER-STAGE-TABLE-WS.
002470     05  WS-LSTG-ENTRY-WS OCCURS 2000 TIMES
002480                 DEPENDING ON WS-STUDENT-COUNT-WS.
002490         10  WS-LSTG-NAME-WS         PIC X(25).
002500         10  WS-LSTG-ID-WS           PIC X(10).
002510         10  WS-LSTG-DEPT-WS         PIC X(20).
002520         10  WS-LSTG-SEMESTER-WS     PIC X(10).
002530         10  WS-LSTG-GPA-WS          PIC 9(01)V9(03).
002540         10  WS-LSTG-COURSES-WS      PIC 9(03) COMP.
002550         10  WS-LSTG-CREDITS-WS      PIC 9(04)V9(01).
002560         10  FILLER                  PIC X(05).
002570*
002580*    FIXED 10-ROW PRINT TABLE FOR SECTION 4 - LOADED BY          *
002590*    710-COPY-LEADER-ROW FROM THE SORTED STAGING TABLE ABOVE.    *
002600 01  WS-LEADER-TABLE-WS.
002610     05  WS-LEAD-ENTRY-WS OCCURS 10 TIMES.
002620         10  WS-LEAD-NAME-WS         PIC X(25).
002630         10  WS-LEAD-ID-WS           PIC X(10).
002640         10  WS-LEAD-DEPT-WS         PIC X(20).
002650         10  WS-LEAD-SEMESTER-WS     PIC X(10).
002660         10  WS-LEAD-GPA-WS          PIC 9(01)V9(03).
002670         10  WS-LEAD-COURSES-WS      PIC 9(03) COMP.
002680         10  WS-LEAD-CREDITS-WS      PIC 9(04)V9(01).
002690         10  FILLER                  PIC X(05).
002700 01  WS-LEADER-ROWS-WS              PIC 9(02) COMP VALUE ZERO.
002710*
002720*    COHORT-SUMMARY WORK AREA                                   *
002730*    REPLACES THE 2020 PROGRAM-NAME LOOKUP TABLE.  EVERY FIELD   *
002740*    HERE IS PRINTED SOMEWHERE IN SECTIONS 1 OR 2 OF THE REPORT. *
002750 01  WS-COHORT-SUMMARY-WS.
002760     05  WS-COH-TOTAL-STUDENTS-WS    PIC 9(05).
002770     05  WS-COH-TOTAL-COURSES-WS     PIC 9(04).
002780     05  WS-COH-AVERAGE-GPA-WS       PIC 9(01)V9(03).
002790     05  WS-COH-MEDIAN-GPA-WS        PIC 9(01)V9(03).
002800     05  WS-COH-STDDEV-GPA-WS        PIC 9(01)V9(03).
002810     05  WS-COH-PASS-RATE-WS         PIC 9(03)V9(02).
002820     05  WS-COH-FAIL-COUNT-WS        PIC 9(05).
002830     05  WS-COH-TOTAL-CREDITS-WS     PIC 9(06)V9(01).
002840     05  WS-COH-MIN-GPA-WS           PIC 9(01)V9(03).
002850     05  WS-COH-MAX-GPA-WS           PIC 9(01)V9(03).
002860     05  FILLER                      PIC X(10).
002870*
002880*    SHARED MEAN/MEDIAN/STD-DEV SCRATCH TABLE - LOADED BY THE    *
002890*    CALLER BEFORE PERFORMING THE 950-SERIES STATISTIC          *
002900*    PARAGRAPHS, REUSED FOR COHORT, DEPARTMENT AND SEMESTER      *
002910 01  WS-STAT-COUNT-WS               PIC 9(04) COMP VALUE ZERO.
002920 01  WS-STAT-SUB-WS                 PIC 9(04) COMP VALUE ZERO.
002930 01  WS-STAT-REMAINDER-WS           PIC 9(04) COMP VALUE ZERO.
002940 01  WS-STAT-TABLE-WS.
002950     05  WS-STAT-ENTRY-WS OCCURS 2000 TIMES.
002960         10  WS-STAT-VALUE-WS       PIC 9(01)V9(03).
002970         10  FILLER                 PIC X(02).
002980 01  WS-STAT-SUM-WS                 PIC 9(07)V9(03).
002990 01  WS-STAT-MEAN-WS                PIC 9(01)V9(03).
003000 01  WS-STAT-MEDIAN-WS              PIC 9(01)V9(03).
003010 01  WS-STAT-VARIANCE-WS            PIC 9(03)V9(06).
003020 01  WS-STAT-STDDEV-WS              PIC 9(01)V9(03).
003030 01  WS-STAT-DIFF-WS                PIC S9(02)V9(03).
003040 01  WS-STAT-DIFF-SQ-WS             PIC 9(04)V9(06).
003050*
003060*    NEWTON'S-METHOD SQUARE ROOT WORK AREA - THIS SHOP HAS NO    *
003070*    INTRINSIC SQRT, SO 985-NEWTON-ITERATE IS RUN A FIXED 20     *
003080*    TIMES, WHICH IS PLENTY FOR THE PRECISION WE PRINT           *
003090 01  WS-SQRT-INPUT-WS               PIC 9(03)V9(06).
003100 01  WS-SQRT-GUESS-WS               PIC 9(03)V9(06).
003110 01  WS-SQRT-NEW-GUESS-WS           PIC 9(03)V9(06).
003120 01  WS-SQRT-DIVIDE-WS              PIC 9(03)V9(06).
003130 01  WS-SQRT-ITERATION-WS           PIC 9(02) COMP VALUE ZERO.
003140*
003150*    SCRATCH BUFFER FOR THE DISTINCT-COURSE-PER-SEMESTER PASS -  *
003160*    RESET FOR EACH SEMESTER, HOLDS THE COURSE CODES ALREADY     *
003170*    COUNTED THIS TIME THROUGH                                   *
003180 01  WS-SEEN-COUNT-WS               PIC 9(04) COMP VALUE ZERO.
003190 01  WS-SEEN-SUB-WS                 PIC 9(04) COMP VALUE ZERO.
003200 01  WS-SEEN-TABLE-WS.
003210     05  WS-SEEN-CODE-WS OCCURS 0300 TIMES PIC X(08).
003220*
003230*    GRADEPOINTS LINKAGE STAGING AREA - ONE CALL PER ENROLLMENT  *
003240*    LINE, MADE FROM 230-LOAD-ONE-ENROLLMENT-LINE                *
003250*    MARKS GOES IN, LETTER/POINTS/PASS-SWITCH COME BACK - SEE    *
003260*    THE CALL IN 230-LOAD-ONE-ENROLLMENT-LINE.                   *
003270 01  WS-GRADEPOINTS-LINKAGE-WS.
003280     05  WS-GP-MARKS-WS              PIC 9(03)V9(02).
003290     05  WS-GP-LETTER-WS             PIC X(02).
003300     05  WS-GP-POINTS-WS             PIC 9(01)V9(03).
003310     05  WS-GP-PASS-SW-WS            PIC X(01).
003320     05  FILLER                      PIC X(02).
003330*
003340*    REPORT LINE-BUILD AREAS, ONE PER SECTION - ALL PADDED TO    *
003350*    132 COLUMNS TO MATCH THE PRINT FILE FD                      *
003360 01  WS-PAGE-COUNT-WS               PIC 9(03) COMP VALUE ZERO.
003370 01  WS-RUN-DATE-WS.
003380     05  WS-RUN-YY-WS               PIC 9(02).
003390     05  WS-RUN-MM-WS               PIC 9(02).
003400     05  WS-RUN-DD-WS               PIC 9(02).
003410 01  WS-RUN-DATE-NUM-WS REDEFINES WS-RUN-DATE-WS PIC 9(06).
003420*
003430*    WS-ANONYMIZE-ON-WS/WS-ANONYMIZE-OFF-WS ARE NOT WORKING-      *
003440*    STORAGE ITEMS - THEY ARE THE UPSI-1 CONDITION NAMES WIRED    *
003450*    UP IN SPECIAL-NAMES ABOVE.  OPERATOR SETS UPSI-1 ON THE      *
003460*    GRDPOST JCL TO TURN STUDENT-NAME ANONYMIZATION ON FOR A RUN. *
003470*
003480 01  WS-VERDICT-WS                  PIC X(08) VALUE SPACES.
003490*
003500*    GENERIC LABEL/VALUE LINE - USED FOR THE EXECUTIVE SUMMARY,   *
003510*    GPA STATISTICS AND CONTROL-TOTALS SECTIONS                  *
003520 01  WS-LABEL-VALUE-LINE-WS.
003530     05  FILLER                     PIC X(04) VALUE SPACES.
003540     05  LV-LABEL-WS                PIC X(38).
003550     05  LV-VALUE-WS                PIC X(15).
003560     05  FILLER                     PIC X(75).
003570*
003580 01  WS-TITLE-LINE-WS.
003590     05  FILLER                     PIC X(01) VALUE SPACES.
003600     05  WS-TITLE-TEXT-WS           PIC X(50).
003610     05  FILLER                     PIC X(81).
003620*
003630 01  WS-PAGE-HEADER-LINE-WS.
003640     05  FILLER                     PIC X(01) VALUE SPACES.
003650     05  FILLER                     PIC X(26)
003660             VALUE 'REGISTRAR BATCH SERVICES'.
003670     05  FILLER                     PIC X(10) VALUE SPACES.
003680     05  FILLER                     PIC X(28)
003690             VALUE 'STUDENT PERFORMANCE REPORT'.
003700     05  FILLER                     PIC X(08) VALUE SPACES.
003710     05  FILLER                     PIC X(10) VALUE 'RUN DATE:'.
003720     05  PH-RUN-DATE-WS             PIC 9(06).
003730     05  FILLER                     PIC X(43) VALUE SPACES.
003740*
003750*    SUBJECT PERFORMANCE COLUMN LINE                              *
003760 01  WS-SUBJECT-HDR-LINE-WS.
003770     05  FILLER   PIC X(02) VALUE SPACES.
003780     05  FILLER   PIC X(09) VALUE 'CRSE CODE'.
003790     05  FILLER   PIC X(02) VALUE SPACES.
003800     05  FILLER   PIC X(22) VALUE 'COURSE NAME'.
003810     05  FILLER   PIC X(02) VALUE SPACES.
003820     05  FILLER   PIC X(08) VALUE 'STUDENTS'.
003830     05  FILLER   PIC X(02) VALUE SPACES.
003840     05  FILLER   PIC X(09) VALUE 'AVG MARKS'.
003850     05  FILLER   PIC X(02) VALUE SPACES.
003860     05  FILLER   PIC X(09) VALUE 'PASS RATE'.
003870     05  FILLER   PIC X(02) VALUE SPACES.
003880     05  FILLER   PIC X(09) VALUE 'TOP SCORE'.
003890     05  FILLER   PIC X(02) VALUE SPACES.
003900     05  FILLER   PIC X(25) VALUE 'TOP SCORER'.
003910     05  FILLER   PIC X(27) VALUE SPACES.
003920*
003930 01  WS-SUBJECT-DTL-LINE-WS.
003940     05  FILLER            PIC X(02) VALUE SPACES.
003950     05  SD-CODE-WS        PIC X(09).
003960     05  FILLER            PIC X(02) VALUE SPACES.
003970     05  SD-NAME-WS        PIC X(22).
003980     05  FILLER            PIC X(02) VALUE SPACES.
003990     05  SD-STUDENTS-WS    PIC ZZZ9.
004000     05  FILLER            PIC X(04) VALUE SPACES.
004010     05  FILLER            PIC X(02) VALUE SPACES.
004020     05  SD-AVG-WS         PIC ZZ9.9.
004030     05  FILLER            PIC X(04) VALUE SPACES.
004040     05  FILLER            PIC X(02) VALUE SPACES.
004050     05  SD-RATE-WS        PIC ZZ9.9.
004060     05  FILLER            PIC X(01) VALUE '%'.
004070     05  FILLER            PIC X(03) VALUE SPACES.
004080     05  FILLER            PIC X(02) VALUE SPACES.
004090     05  SD-TOP-SCORE-WS   PIC ZZ9.9.
004100     05  FILLER            PIC X(04) VALUE SPACES.
004110     05  FILLER            PIC X(02) VALUE SPACES.
004120     05  SD-TOP-WS         PIC X(25).
004130     05  FILLER            PIC X(27) VALUE SPACES.
004140*
004150*    TOP PERFORMERS COLUMN LINE                                   *
004160 01  WS-LEADER-HDR-LINE-WS.
004170     05  FILLER   PIC X(02) VALUE SPACES.
004180     05  FILLER   PIC X(04) VALUE 'RANK'.
004190     05  FILLER   PIC X(02) VALUE SPACES.
004200     05  FILLER   PIC X(25) VALUE 'STUDENT NAME'.
004210     05  FILLER   PIC X(02) VALUE SPACES.
004220     05  FILLER   PIC X(20) VALUE 'DEPARTMENT'.
004230     05  FILLER   PIC X(02) VALUE SPACES.
004240     05  FILLER   PIC X(10) VALUE 'SEMESTER'.
004250     05  FILLER   PIC X(02) VALUE SPACES.
004260     05  FILLER   PIC X(04) VALUE 'GPA'.
004270     05  FILLER   PIC X(02) VALUE SPACES.
004280     05  FILLER   PIC X(07) VALUE 'COURSES'.
004290     05  FILLER   PIC X(02) VALUE SPACES.
004300     05  FILLER   PIC X(07) VALUE 'CREDITS'.
004310     05  FILLER   PIC X(41) VALUE SPACES.
004320*
004330 01  WS-LEADER-DTL-LINE-WS.
004340     05  FILLER            PIC X(02) VALUE SPACES.
004350     05  LD-RANK-WS        PIC Z9.
004360     05  FILLER            PIC X(04) VALUE SPACES.
004370     05  LD-NAME-WS        PIC X(25).
004380     05  FILLER            PIC X(02) VALUE SPACES.
004390     05  LD-DEPT-WS        PIC X(20).
004400     05  FILLER            PIC X(02) VALUE SPACES.
004410     05  LD-SEMESTER-WS    PIC X(10).
004420     05  FILLER            PIC X(02) VALUE SPACES.
004430     05  LD-GPA-WS         PIC 9.999.
004440     05  FILLER            PIC X(02) VALUE SPACES.
004450     05  LD-COURSES-WS     PIC ZZ9.
004460     05  FILLER            PIC X(02) VALUE SPACES.
004470     05  LD-CREDITS-WS     PIC ZZZ9.9.
004480     05  FILLER            PIC X(44) VALUE SPACES.
004490*
004500*    DEPARTMENT ANALYSIS COLUMN LINE                              *
004510*    DEPARTMENT ANALYSIS COLUMN LINE, SECTION 5.                 *
004520 01  WS-DEPT-HDR-LINE-WS.
004530     05  FILLER   PIC X(02) VALUE SPACES.
004540     05  FILLER   PIC X(20) VALUE 'DEPARTMENT'.
004550     05  FILLER   PIC X(02) VALUE SPACES.
004560     05  FILLER   PIC X(08) VALUE 'STUDENTS'.
004570     05  FILLER   PIC X(02) VALUE SPACES.
004580     05  FILLER   PIC X(07) VALUE 'COURSES'.
004590     05  FILLER   PIC X(02) VALUE SPACES.
004600     05  FILLER   PIC X(08) VALUE 'MEAN GPA'.
004610     05  FILLER   PIC X(02) VALUE SPACES.
004620     05  FILLER   PIC X(09) VALUE 'PASS RATE'.
004630     05  FILLER   PIC X(70) VALUE SPACES.
004640*
004650*    ONE PRINTED LINE PER DEPARTMENT - STUDENT COUNT, COURSE     *
004660*    COUNT, MEAN GPA AND PASS RATE.                              *
004670 01  WS-DEPT-DTL-LINE-WS.
004680     05  FILLER            PIC X(02) VALUE SPACES.
004690     05  DD-NAME-WS        PIC X(20).
004700     05  FILLER            PIC X(02) VALUE SPACES.
004710     05  DD-STUDENTS-WS    PIC ZZZ9.
004720     05  FILLER            PIC X(06) VALUE SPACES.
004730     05  DD-COURSES-WS     PIC ZZZ9.
004740     05  FILLER            PIC X(06) VALUE SPACES.
004750     05  DD-MEAN-GPA-WS    PIC 9.999.
004760     05  FILLER            PIC X(05) VALUE SPACES.
004770     05  DD-RATE-WS        PIC ZZ9.9.
004780     05  FILLER            PIC X(01) VALUE '%'.
004790     05  FILLER            PIC X(65) VALUE SPACES.
004800*
004810*    STUDENT DETAILS COLUMN LINE - NAME IS REPLACED WITH          *
004820*    'STUDENT <ID>' WHEN WS-ANONYMIZE-ON-WS IS SET                *
004830*    STUDENT DETAIL COLUMN LINE, SECTION 6.                      *
004840 01  WS-STUDENT-HDR-LINE-WS.
004850     05  FILLER   PIC X(02) VALUE SPACES.
004860     05  FILLER   PIC X(10) VALUE 'STUDENT ID'.
004870     05  FILLER   PIC X(02) VALUE SPACES.
004880     05  FILLER   PIC X(25) VALUE 'STUDENT NAME'.
004890     05  FILLER   PIC X(02) VALUE SPACES.
004900     05  FILLER   PIC X(20) VALUE 'DEPARTMENT'.
004910     05  FILLER   PIC X(02) VALUE SPACES.
004920     05  FILLER   PIC X(10) VALUE 'SEMESTER'.
004930     05  FILLER   PIC X(02) VALUE SPACES.
004940     05  FILLER   PIC X(09) VALUE 'CRSE CODE'.
004950     05  FILLER   PIC X(02) VALUE SPACES.
004960     05  FILLER   PIC X(05) VALUE 'MARKS'.
004970     05  FILLER   PIC X(02) VALUE SPACES.
004980     05  FILLER   PIC X(07) VALUE 'CREDITS'.
004990     05  FILLER   PIC X(02) VALUE SPACES.
005000     05  FILLER   PIC X(02) VALUE 'GR'.
005010     05  FILLER   PIC X(02) VALUE SPACES.
005020     05  FILLER   PIC X(06) VALUE 'POINTS'.
005030     05  FILLER   PIC X(02) VALUE SPACES.
005040     05  FILLER   PIC X(04) VALUE 'P/F'.
005050     05  FILLER   PIC X(14) VALUE SPACES.
005060*
005070*    ONE PRINTED LINE PER ENROLLMENT RECORD - COURSE, MARKS,     *
005080*    CREDITS, LETTER GRADE, GRADE POINTS AND PASS/FAIL FLAG.     *
005090 01  WS-STUDENT-DTL-LINE-WS.
005100     05  FILLER            PIC X(02) VALUE SPACES.
005110     05  SE-ID-WS          PIC X(10).
005120     05  FILLER            PIC X(02) VALUE SPACES.
005130     05  SE-NAME-WS        PIC X(25).
005140     05  FILLER            PIC X(02) VALUE SPACES.
005150     05  SE-DEPT-WS        PIC X(20).
005160     05  FILLER            PIC X(02) VALUE SPACES.
005170     05  SE-SEMESTER-WS    PIC X(10).
005180     05  FILLER            PIC X(02) VALUE SPACES.
005190     05  SE-CODE-WS        PIC X(09).
005200     05  SE-MARKS-WS       PIC ZZ9.9.
005210     05  FILLER            PIC X(02) VALUE SPACES.
005220     05  SE-CREDITS-WS     PIC Z9.9.
005230     05  FILLER            PIC X(03) VALUE SPACES.
005240     05  SE-GRADE-WS       PIC X(02).
005250     05  FILLER            PIC X(04) VALUE SPACES.
005260     05  SE-POINTS-WS      PIC 9.999.
005270     05  FILLER            PIC X(04) VALUE SPACES.
005280     05  SE-PASS-WS        PIC X(04).
005290     05  FILLER            PIC X(14) VALUE SPACES.
005300*
005310*    SHARED NUMERIC-EDIT PICTURES - MOVED INTO JUST BEFORE A     *
005320*    WRITE, NEVER CARRIED ACROSS PARAGRAPHS.                     *
005330 01  WS-EDIT-COUNT-WS               PIC ZZ,ZZ9.
005340 01  WS-EDIT-PCT-WS                 PIC ZZ9.9.
005350 01  WS-EDIT-GPA-WS                 PIC 9.999.
005360 01  WS-EDIT-CREDITS-WS             PIC ZZZ,ZZ9.9.
005370*
005380*    STAGING AREA FOR THE ANONYMIZE SWITCH - HOLDS EITHER THE    *
005390*    REAL NAME OR 'STUDENT' PLUS THE ID, PICKED IN 835 AND 855.  *
005400 01  WS-STUDENT-NAME-PRINT-WS       PIC X(25).
005410*
005420 PROCEDURE DIVISION.
005430*
005440 100-PRODUCE-PERFORMANCE-REPORT.
005450*    DRIVER PARAGRAPH.  THE STUDENT AND SUBJECT TABLES ARE BUILT *
005460*    WHILE THE ENROLLMENT FILE IS BEING READ (SEE 230 BELOW), SO *
005470*    BY THE TIME WE GET HERE THE ONLY WORK LEFT IS TO ROLL THE   *
005480*    PER-STUDENT NUMBERS UP INTO GPA, THEN UP AGAIN INTO THE     *
005490*    DEPARTMENT, SEMESTER, COHORT AND LEADERBOARD VIEWS, THEN    *
005500*    PRINT.  ORDER MATTERS - DEPARTMENT AND SEMESTER STATS READ  *
005510*    THE FINALIZED PER-STUDENT GPA, SO 300 MUST RUN FIRST.       *
005520     PERFORM 200-INITIALIZE-GRADE-REPORT THRU 200-EXIT.
005530     PERFORM 300-FINALIZE-STUDENT-GPA THRU 300-EXIT
005540         VARYING WS-STU-SUB-WS FROM 1 BY 1
005550         UNTIL WS-STU-SUB-WS > WS-STUDENT-COUNT-WS.
005560     PERFORM 400-BUILD-DEPARTMENT-TABLE THRU 400-EXIT.
005570     PERFORM 500-BUILD-SEMESTER-TABLE THRU 500-EXIT.
005580     PERFORM 600-BUILD-COHORT-SUMMARY THRU 600-EXIT.
005590     PERFORM 650-FINISH-SUBJECT-TABLE THRU 650-EXIT.
005600     PERFORM 700-BUILD-LEADERBOARD THRU 700-EXIT.
005610     PERFORM 800-WRITE-REPORT THRU 800-EXIT.
005620     PERFORM 900-TERMINATE-GRADE-REPORT THRU 900-EXIT.
005630     STOP RUN.
005640*
005650 200-INITIALIZE-GRADE-REPORT.
005660*    OPENS ALL THREE FILES, PULLS THE GRADELOAD CONTROL COUNTS   *
005670*    OFF GRDCTL, THEN LOADS THE WHOLE ACCEPTED ENROLLMENT FILE   *
005680*    INTO WS-ENRL-TABLE-WS.  THIS PROGRAM RUNS ENTIRELY OUT OF   *
005690*    STORAGE FROM THIS POINT ON - ENRLVALD IS NOT REREAD.        *
005700     ACCEPT WS-RUN-DATE-WS FROM DATE.
005710     DISPLAY 'GRADEREPORT STARTED - RUN DATE ' WS-RUN-DATE-NUM-WS.
005720     OPEN INPUT  VALID-ENROLLMENT-FILE
005730                 CONTROL-FILE
005740          OUTPUT REPORT-FILE.
005750     PERFORM 210-READ-CONTROL-RECORD THRU 210-EXIT.
005760     PERFORM 220-READ-VALID-ENROLLMENT THRU 220-EXIT.
005770     PERFORM 230-LOAD-ONE-ENROLLMENT-LINE THRU 230-EXIT
005780         UNTIL WS-AT-EOF-WS.
005790 200-EXIT.
005800*    FROM HERE THE ENTIRE ENROLLMENT EXTRACT IS SITTING IN       *
005810*    WS-ENRL-TABLE-WS AND THE STUDENT/SUBJECT TABLES ARE BUILT.  *
005820*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 200.    *
005830     EXIT.
005840*
005850 210-READ-CONTROL-RECORD.
005860*    GRDCTL IS OPTIONAL.  IF GRADELOAD DID NOT LEAVE ONE (OR THE *
005870*    STEP WAS RUN STANDALONE FOR TESTING) THE CONTROL TOTALS     *
005880*    SECTION JUST PRINTS ZEROES INSTEAD OF ABENDING.             *
005890*    GRDCTL IS A SINGLE-RECORD FILE - ONE READ IS ALL THIS NEEDS.*
005900     READ CONTROL-FILE
005910         AT END
005920             MOVE ZERO TO WS-CONTROL-TOTALS-WS
005930             GO TO 210-EXIT
005940     END-READ.
005950     MOVE CTL-READ-COUNT    TO WS-READ-COUNT-WS.
005960     MOVE CTL-REJECT-COUNT  TO WS-REJECT-COUNT-WS.
005970     MOVE CTL-ACCEPT-COUNT  TO WS-ACCEPT-COUNT-WS.
005980     MOVE CTL-STUDENT-COUNT TO WS-LOAD-STUDENT-COUNT-WS.
005990 210-EXIT.
006000*    WS-CTL-READ-SW-WS TELLS 200 ABOVE WHETHER A CONTROL RECORD  *
006010*    WAS ACTUALLY FOUND.                                         *
006020*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 210.    *
006030     EXIT.
006040*
006050 220-READ-VALID-ENROLLMENT.
006060*    STRAIGHT SEQUENTIAL READ, ONE ENROLLMENT LINE AT A TIME.    *
006070*    WS-EOF-SW-WS DRIVES THE LOAD LOOP IN 230 BELOW.  A NON-     *
006080*    '00'/'10' STATUS ON WS-VALD-STATUS-WS WOULD MEAN ENRLVALD   *
006090*    IS DAMAGED - THIS SHOP HAS NEVER SEEN THAT ON THIS FEED.    *
006100     READ VALID-ENROLLMENT-FILE
006110         AT END
006120             MOVE 'Y' TO WS-EOF-SW-WS
006130             GO TO 220-EXIT
006140     END-READ.
006150 220-EXIT.
006160*    LOOPS BACK TO 230 UNTIL WS-EOF-SW-WS FLIPS.                 *
006170*    AN INVALID FILE STATUS HERE WOULD ABEND VIA THE COBOL       *
006180*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 220.    *
006190     EXIT.
006200*
006210*    ONE PASS PER ENROLLMENT LINE - GRADE IT, FILE IT IN THE     *
006220*    DETAIL TABLE, ROLL IT INTO THE STUDENT AND SUBJECT TABLES   *
006230 230-LOAD-ONE-ENROLLMENT-LINE.
006240*    THE TEN MOVES BELOW COPY ONE ENROLLMENT LINE PLUS ITS       *
006250*    GRADEPOINTS RESULT INTO THE NEXT SLOT OF WS-ENRL-TABLE-WS.  *
006260     ADD 1 TO WS-ENRL-COUNT-WS.
006270     MOVE ENR-MARKS-N OF VALID-ENROLLMENT-RECORD
006280                              TO WS-GP-MARKS-WS.
006290*    ONE COURSE, ONE CALL - GRADEPOINTS DOES THE MARKS-TO-       *
006300*    LETTER-TO-POINTS LOOKUP AGAINST GRDSCALE.CBL AND HANDS      *
006310*    BACK THE PASS/FAIL FLAG.  NOTHING BELOW RECOMPUTES A GRADE. *
006320     CALL 'GRADEPOINTS' USING WS-GP-MARKS-WS WS-GP-LETTER-WS
006330                              WS-GP-POINTS-WS WS-GP-PASS-SW-WS.
006340     MOVE ENR-STUDENT-ID OF VALID-ENROLLMENT-RECORD
006350                     TO WS-ENRL-STUDENT-ID-WS (WS-ENRL-COUNT-WS).
006360     MOVE ENR-STUDENT-NAME OF VALID-ENROLLMENT-RECORD
006370                   TO WS-ENRL-STUDENT-NAME-WS (WS-ENRL-COUNT-WS).
006380     MOVE ENR-DEPARTMENT OF VALID-ENROLLMENT-RECORD
006390                         TO WS-ENRL-DEPT-WS (WS-ENRL-COUNT-WS).
006400     MOVE ENR-SEMESTER OF VALID-ENROLLMENT-RECORD
006410                     TO WS-ENRL-SEMESTER-WS (WS-ENRL-COUNT-WS).
006420     MOVE ENR-COURSE-CODE OF VALID-ENROLLMENT-RECORD
006430                  TO WS-ENRL-COURSE-CODE-WS (WS-ENRL-COUNT-WS).
006440     MOVE ENR-COURSE-NAME OF VALID-ENROLLMENT-RECORD
006450                  TO WS-ENRL-COURSE-NAME-WS (WS-ENRL-COUNT-WS).
006460     MOVE ENR-CREDIT-HOURS-N OF VALID-ENROLLMENT-RECORD
006470               TO WS-ENRL-CREDIT-HOURS-WS (WS-ENRL-COUNT-WS).
006480     MOVE ENR-MARKS-N OF VALID-ENROLLMENT-RECORD
006490                    TO WS-ENRL-MARKS-WS (WS-ENRL-COUNT-WS).
006500     MOVE WS-GP-LETTER-WS
006510              TO WS-ENRL-LETTER-GRADE-WS (WS-ENRL-COUNT-WS).
006520     MOVE WS-GP-POINTS-WS TO WS-ENRL-POINTS-WS (WS-ENRL-COUNT-WS).
006530     MOVE WS-GP-PASS-SW-WS
006540              TO WS-ENRL-PASS-SW-WS (WS-ENRL-COUNT-WS).
006550     PERFORM 240-ROLL-STUDENT-ENTRY THRU 240-EXIT.
006560     PERFORM 260-ROLL-SUBJECT-ENTRY THRU 260-EXIT.
006570     PERFORM 220-READ-VALID-ENROLLMENT THRU 220-EXIT.
006580 230-EXIT.
006590*    ONE ITERATION OF THE ENROLLMENT LOAD LOOP - CONTROL RETURNS *
006600*    TO 220 ABOVE FOR THE NEXT RECORD.                           *
006610*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 230.    *
006620     EXIT.
006630 240-ROLL-STUDENT-ENTRY.
006640*    LOOKS THE STUDENT ID UP IN WS-STUDENT-TABLE-WS BY A LINEAR  *
006650*    SEARCH (245 BELOW) AND ADDS A NEW ROW ON FIRST SIGHT.  THE  *
006660*    CREDIT AND GPA-POINT ACCUMULATORS RIDE ALONG HERE SO 300    *
006670*    ONLY HAS TO DIVIDE, NOT RE-SCAN THE ENROLLMENT TABLE.       *
006680     MOVE 'N' TO WS-MATCH-SW-WS.
006690     PERFORM 245-SEARCH-STUDENT-TABLE THRU 245-EXIT
006700         VARYING WS-STU-SUB-WS FROM 1 BY 1
006710         UNTIL WS-STU-SUB-WS > WS-STUDENT-COUNT-WS
006720         OR WS-TABLE-MATCHED-WS.
006730     IF NOT WS-TABLE-MATCHED-WS
006740         ADD 1 TO WS-STUDENT-COUNT-WS
006750         MOVE WS-STUDENT-COUNT-WS TO WS-STU-SUB-WS
006760         MOVE WS-ENRL-STUDENT-ID-WS (WS-ENRL-COUNT-WS)
006770                          TO WS-STU-ID-WS (WS-STU-SUB-WS)
006780         MOVE WS-ENRL-STUDENT-NAME-WS (WS-ENRL-COUNT-WS)
006790                          TO WS-STU-NAME-WS (WS-STU-SUB-WS)
006800         MOVE WS-ENRL-DEPT-WS (WS-ENRL-COUNT-WS)
006810                          TO WS-STU-DEPT-WS (WS-STU-SUB-WS)
006820         MOVE WS-ENRL-SEMESTER-WS (WS-ENRL-COUNT-WS)
006830                          TO WS-STU-SEMESTER-WS (WS-STU-SUB-WS)
006840         MOVE ZERO TO WS-STU-TOTAL-CREDITS-WS (WS-STU-SUB-WS)
006850         MOVE ZERO TO WS-STU-COURSES-COUNT-WS (WS-STU-SUB-WS)
006860         MOVE ZERO TO WS-STU-GPA-CREDIT-SUM-WS (WS-STU-SUB-WS)
006870         MOVE ZERO TO WS-STU-GPA-POINT-SUM-WS (WS-STU-SUB-WS)
006880     END-IF.
006890     ADD WS-ENRL-CREDIT-HOURS-WS (WS-ENRL-COUNT-WS)
006900         TO WS-STU-TOTAL-CREDITS-WS (WS-STU-SUB-WS).
006910     ADD 1 TO WS-STU-COURSES-COUNT-WS (WS-STU-SUB-WS).
006920     IF WS-ENRL-CREDIT-HOURS-WS (WS-ENRL-COUNT-WS) > ZERO
006930         ADD WS-ENRL-CREDIT-HOURS-WS (WS-ENRL-COUNT-WS)
006940             TO WS-STU-GPA-CREDIT-SUM-WS (WS-STU-SUB-WS)
006950*    RUNNING NUMERATOR OF THE CREDIT-WEIGHTED GPA - POINTS       *
006960*    TIMES CREDIT HOURS, ACCUMULATED COURSE BY COURSE.           *
006970         COMPUTE WS-STU-GPA-POINT-SUM-WS (WS-STU-SUB-WS) =
006980             WS-STU-GPA-POINT-SUM-WS (WS-STU-SUB-WS) +
006990             WS-ENRL-POINTS-WS (WS-ENRL-COUNT-WS) *
007000             WS-ENRL-CREDIT-HOURS-WS (WS-ENRL-COUNT-WS)
007010     END-IF.
007020 240-EXIT.
007030*    STUDENT ROW IS NOW CURRENT FOR THIS ENROLLMENT LINE.        *
007040*    WS-STU-SUB-WS STILL POINTS AT THE ROW JUST TOUCHED.         *
007050*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 240.    *
007060     EXIT.
007070*
007080 245-SEARCH-STUDENT-TABLE.
007090*    ONE COMPARE PER CALL - PERFORMED VARYING BY THE CALLER.     *
007100*    A LINEAR SEARCH IS PLENTY HERE - WS-MAX-STUDENTS-WS TOPS    *
007110*    OUT AT 2000 AND THIS RUNS ONCE PER ENROLLMENT LINE, NOT     *
007120*    ONCE PER REPORT.                                            *
007130     IF WS-ENRL-STUDENT-ID-WS (WS-ENRL-COUNT-WS)
007140             = WS-STU-ID-WS (WS-STU-SUB-WS)
007150         MOVE 'Y' TO WS-MATCH-SW-WS
007160     END-IF.
007170 245-EXIT.
007180*    RETURNS WITH WS-MATCH-SW-WS SET AND WS-STU-SUB-WS POINTING  *
007190*    AT THE MATCHING ROW, IF ANY.                                *
007200*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 245.    *
007210     EXIT.
007220*
007230 260-ROLL-SUBJECT-ENTRY.
007240*    SAME PATTERN AS 240 ABOVE BUT KEYED ON COURSE CODE.  ALSO   *
007250*    TRACKS THE HIGH MARK AND ITS SCORER FOR THE 'TOP SCORER'    *
007260*    COLUMN OF THE SUBJECT PERFORMANCE SECTION.                  *
007270*    WS-SUBJ-CREDIT-HOURS-WS IS SET ONCE, ON FIRST SIGHT OF THE  *
007280     MOVE 'N' TO WS-MATCH-SW-WS.
007290     PERFORM 265-SEARCH-SUBJECT-TABLE THRU 265-EXIT
007300         VARYING WS-SUBJ-SUB-WS FROM 1 BY 1
007310         UNTIL WS-SUBJ-SUB-WS > WS-SUBJECT-COUNT-WS
007320         OR WS-TABLE-MATCHED-WS.
007330     IF NOT WS-TABLE-MATCHED-WS
007340         ADD 1 TO WS-SUBJECT-COUNT-WS
007350         MOVE WS-SUBJECT-COUNT-WS TO WS-SUBJ-SUB-WS
007360         MOVE WS-ENRL-COURSE-CODE-WS (WS-ENRL-COUNT-WS)
007370                          TO WS-SUBJ-CODE-WS (WS-SUBJ-SUB-WS)
007380         MOVE WS-ENRL-COURSE-NAME-WS (WS-ENRL-COUNT-WS)
007390                          TO WS-SUBJ-NAME-WS (WS-SUBJ-SUB-WS)
007400         MOVE WS-ENRL-DEPT-WS (WS-ENRL-COUNT-WS)
007410                          TO WS-SUBJ-DEPT-WS (WS-SUBJ-SUB-WS)
007420         MOVE WS-ENRL-CREDIT-HOURS-WS (WS-ENRL-COUNT-WS)
007430                    TO WS-SUBJ-CREDIT-HOURS-WS (WS-SUBJ-SUB-WS)
007440         MOVE ZERO TO WS-SUBJ-TOTAL-STUDENTS-WS (WS-SUBJ-SUB-WS)
007450         MOVE ZERO TO WS-SUBJ-SUM-MARKS-WS (WS-SUBJ-SUB-WS)
007460         MOVE ZERO TO WS-SUBJ-PASS-COUNT-WS (WS-SUBJ-SUB-WS)
007470         MOVE SPACES TO WS-SUBJ-TOP-SCORER-WS (WS-SUBJ-SUB-WS)
007480         MOVE ZERO TO WS-SUBJ-TOP-SCORE-WS (WS-SUBJ-SUB-WS)
007490     END-IF.
007500     ADD 1 TO WS-SUBJ-TOTAL-STUDENTS-WS (WS-SUBJ-SUB-WS).
007510     ADD WS-ENRL-MARKS-WS (WS-ENRL-COUNT-WS)
007520         TO WS-SUBJ-SUM-MARKS-WS (WS-SUBJ-SUB-WS).
007530     IF WS-ENRL-MARKS-WS (WS-ENRL-COUNT-WS) >= WS-PASS-MARKS-WS
007540         ADD 1 TO WS-SUBJ-PASS-COUNT-WS (WS-SUBJ-SUB-WS)
007550     END-IF.
007560     IF WS-ENRL-MARKS-WS (WS-ENRL-COUNT-WS)
007570             > WS-SUBJ-TOP-SCORE-WS (WS-SUBJ-SUB-WS)
007580         MOVE WS-ENRL-MARKS-WS (WS-ENRL-COUNT-WS)
007590                  TO WS-SUBJ-TOP-SCORE-WS (WS-SUBJ-SUB-WS)
007600         MOVE WS-ENRL-STUDENT-NAME-WS (WS-ENRL-COUNT-WS)
007610                  TO WS-SUBJ-TOP-SCORER-WS (WS-SUBJ-SUB-WS)
007620     END-IF.
007630 260-EXIT.
007640*    SUBJECT ROW IS NOW CURRENT FOR THIS ENROLLMENT LINE.        *
007650*    WS-SUBJ-SUB-WS STILL POINTS AT THE ROW JUST TOUCHED.        *
007660*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 260.    *
007670     EXIT.
007680*
007690 265-SEARCH-SUBJECT-TABLE.
007700*    ONE COMPARE PER CALL - PERFORMED VARYING BY THE CALLER.     *
007710*    SAME LINEAR-SEARCH TRADEOFF AS 245 ABOVE - WS-MAX-SUBJECTS- *
007720*    WS IS A SMALL TABLE SO THE COST NEVER SHOWS UP IN THE RUN.  *
007730*    MATCHES ON COURSE CODE ALONE - TWO SECTIONS OF THE SAME     *
007740     IF WS-ENRL-COURSE-CODE-WS (WS-ENRL-COUNT-WS)
007750             = WS-SUBJ-CODE-WS (WS-SUBJ-SUB-WS)
007760         MOVE 'Y' TO WS-MATCH-SW-WS
007770     END-IF.
007780 265-EXIT.
007790*    RETURNS WITH WS-MATCH-SW-WS SET AND WS-SUBJ-SUB-WS POINTING *
007800*    AT THE MATCHING ROW, IF ANY.                                *
007810*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 265.    *
007820     EXIT.
007830*
007840*    GPA = (POINTS * CREDIT-HOURS) SUM OVER (CREDIT-HOURS) SUM,  *
007850*    COURSES WITH ZERO CREDIT HOURS EXCLUDED, ROUNDED 3 DECIMALS *
007860 300-FINALIZE-STUDENT-GPA.
007870     IF WS-STU-GPA-CREDIT-SUM-WS (WS-STU-SUB-WS) = ZERO
007880         MOVE ZERO TO WS-STU-GPA-WS (WS-STU-SUB-WS)
007890     ELSE
007900*    GPA = POINT-SUM OVER CREDIT-SUM, ROUNDED TO 3 DECIMALS -    *
007910*    THE DIVIDE-BY-ZERO CASE WAS ALREADY HANDLED ABOVE.          *
007920         COMPUTE WS-STU-GPA-WS (WS-STU-SUB-WS) ROUNDED =
007930             WS-STU-GPA-POINT-SUM-WS (WS-STU-SUB-WS) /
007940             WS-STU-GPA-CREDIT-SUM-WS (WS-STU-SUB-WS)
007950     END-IF.
007960     IF WS-STU-GPA-WS (WS-STU-SUB-WS) >= WS-PASSING-POINTS-WS
007970         MOVE 'Y' TO WS-STU-PASS-SW-WS (WS-STU-SUB-WS)
007980     ELSE
007990         MOVE 'N' TO WS-STU-PASS-SW-WS (WS-STU-SUB-WS)
008000     END-IF.
008010 300-EXIT.
008020*    CALLED ONCE PER STUDENT ROW BY THE PERFORM VARYING IN 100   *
008030*    ABOVE - GPA IS FINAL FOR THIS STUDENT WHEN CONTROL RETURNS. *
008040*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 300.    *
008050     EXIT.
008060*
008070*    DEPARTMENT ANALYSIS - GROUPED IN ORDER OF FIRST APPEARANCE   *
008080*    ON THE STUDENT TABLE, NOT ALPHABETICAL                       *
008090 400-BUILD-DEPARTMENT-TABLE.
008100     PERFORM 410-ROLL-DEPARTMENT-ENTRY THRU 410-EXIT
008110         VARYING WS-STU-SUB-WS FROM 1 BY 1
008120         UNTIL WS-STU-SUB-WS > WS-STUDENT-COUNT-WS.
008130     PERFORM 440-COUNT-DEPARTMENT-COURSES THRU 440-EXIT
008140         VARYING WS-DEPT-SUB-WS FROM 1 BY 1
008150         UNTIL WS-DEPT-SUB-WS > WS-DEPT-COUNT-WS.
008160     PERFORM 450-COMPUTE-DEPARTMENT-STATS THRU 450-EXIT
008170         VARYING WS-DEPT-SUB-WS FROM 1 BY 1
008180         UNTIL WS-DEPT-SUB-WS > WS-DEPT-COUNT-WS.
008190 400-EXIT.
008200*    WS-DEPARTMENT-TABLE-WS NOW HAS ONE ROW PER DEPARTMENT SEEN  *
008210*    ON THE ENROLLMENT FEED, WITH GPA STATS STILL TO BE FILLED.  *
008220*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 400.    *
008230     EXIT.
008240*
008250 410-ROLL-DEPARTMENT-ENTRY.
008260*    BUILDS WS-DEPARTMENT-TABLE-WS ONE STUDENT AT A TIME, IN     *
008270*    ORDER OF FIRST APPEARANCE, AND TALLIES THE PASS COUNT THE   *
008280*    SAME PASS THROUGH SINCE WE ARE ALREADY LOOKING AT THE ROW.  *
008290*    A DEPARTMENT NAME CHANGE MID-FEED WOULD CREATE A SECOND ROW,*
008300     MOVE 'N' TO WS-MATCH-SW-WS.
008310     PERFORM 415-SEARCH-DEPARTMENT-TABLE THRU 415-EXIT
008320         VARYING WS-DEPT-SUB-WS FROM 1 BY 1
008330         UNTIL WS-DEPT-SUB-WS > WS-DEPT-COUNT-WS
008340         OR WS-TABLE-MATCHED-WS.
008350     IF NOT WS-TABLE-MATCHED-WS
008360         ADD 1 TO WS-DEPT-COUNT-WS
008370         MOVE WS-DEPT-COUNT-WS TO WS-DEPT-SUB-WS
008380         MOVE WS-STU-DEPT-WS (WS-STU-SUB-WS)
008390                          TO WS-DEPT-NAME-WS (WS-DEPT-SUB-WS)
008400         MOVE ZERO TO WS-DEPT-STUDENTS-WS (WS-DEPT-SUB-WS)
008410         MOVE ZERO TO WS-DEPT-COURSES-WS (WS-DEPT-SUB-WS)
008420         MOVE ZERO TO WS-DEPT-PASS-COUNT-WS (WS-DEPT-SUB-WS)
008430     END-IF.
008440     ADD 1 TO WS-DEPT-STUDENTS-WS (WS-DEPT-SUB-WS).
008450*    DEPARTMENT PASS RATE, LIKE THE COHORT ONE IN 600, IS BY     *
008460*    STUDENT GPA - A STUDENT PASSES THE DEPARTMENT IF THEIR      *
008470*    OVERALL GPA CLEARS PASSING, NOT IF EVERY COURSE DID.        *
008480     IF WS-STU-PASS-SW-WS (WS-STU-SUB-WS) = 'Y'
008490         ADD 1 TO WS-DEPT-PASS-COUNT-WS (WS-DEPT-SUB-WS)
008500     END-IF.
008510 410-EXIT.
008520*    DEPARTMENT ROW IS NOW CURRENT FOR THIS STUDENT.             *
008530*    WS-DEPT-SUB-WS STILL POINTS AT THE ROW JUST TOUCHED.        *
008540*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 410.    *
008550     EXIT.
008560*
008570 415-SEARCH-DEPARTMENT-TABLE.
008580*    ONE COMPARE PER CALL - PERFORMED VARYING BY THE CALLER.     *
008590*    WS-MAX-DEPTS-WS IS ONLY 50 ROWS, SO A LINEAR SEARCH COSTS   *
008600*    NOTHING NOTICEABLE EVEN WALKED ONCE PER STUDENT.            *
008610*    MATCHES ON THE FULL DEPARTMENT NAME FIELD, NOT A CODE.      *
008620     IF WS-STU-DEPT-WS (WS-STU-SUB-WS)
008630             = WS-DEPT-NAME-WS (WS-DEPT-SUB-WS)
008640         MOVE 'Y' TO WS-MATCH-SW-WS
008650     END-IF.
008660 415-EXIT.
008670*    RETURNS WITH WS-MATCH-SW-WS SET AND WS-DEPT-SUB-WS POINTING *
008680*    AT THE MATCHING ROW, IF ANY.                                *
008690*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 415.    *
008700     EXIT.
008710*
008720*    DISTINCT COURSES OFFERED BY A DEPARTMENT - TAKEN FROM THE    *
008730*    SUBJECT TABLE, WHICH CARRIES ONE ROW PER COURSE CODE         *
008740 440-COUNT-DEPARTMENT-COURSES.
008750     PERFORM 445-MATCH-SUBJECT-TO-DEPT THRU 445-EXIT
008760         VARYING WS-SUBJ-SUB-WS FROM 1 BY 1
008770         UNTIL WS-SUBJ-SUB-WS > WS-SUBJECT-COUNT-WS.
008780 440-EXIT.
008790*    WS-DEPT-COURSE-COUNT-WS (WS-DEPT-SUB-WS) IS NOW A COMPLETE  *
008800*    COUNT OF DISTINCT COURSE CODES FOR THIS DEPARTMENT.         *
008810*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 440.    *
008820     EXIT.
008830*
008840 445-MATCH-SUBJECT-TO-DEPT.
008850*    ONE COMPARE PER CALL - COUNTS A COURSE AGAINST ITS          *
008860*    DEPARTMENT WHEN THE SUBJECT ROW'S DEPARTMENT MATCHES.       *
008870*    DRIVEN BY 440 ABOVE, ONCE PER SUBJECT ROW PER DEPARTMENT.   *
008880*    USES WS-SUBJ-DEPT-WS, NOT THE SUBJECT CODE, TO MATCH.       *
008890     IF WS-SUBJ-DEPT-WS (WS-SUBJ-SUB-WS)
008900             = WS-DEPT-NAME-WS (WS-DEPT-SUB-WS)
008910         ADD 1 TO WS-DEPT-COURSES-WS (WS-DEPT-SUB-WS)
008920     END-IF.
008930 445-EXIT.
008940*    TALLIES ONE SUBJECT ROW AGAINST ITS DEPARTMENT IF THE       *
008950*    DEPARTMENT NAMES MATCH.                                     *
008960*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 445.    *
008970     EXIT.
008980*
008990*    MEAN/MEDIAN/STD-DEV OF PER-STUDENT GPA WITHIN ONE DEPARTMENT,*
009000*    USING THE SHARED 950-SERIES STATISTIC PARAGRAPHS             *
009010 450-COMPUTE-DEPARTMENT-STATS.
009020     MOVE ZERO TO WS-STAT-COUNT-WS.
009030     PERFORM 455-LOAD-DEPT-STAT-VALUE THRU 455-EXIT
009040         VARYING WS-STU-SUB-WS FROM 1 BY 1
009050         UNTIL WS-STU-SUB-WS > WS-STUDENT-COUNT-WS.
009060     PERFORM 950-COMPUTE-MEAN THRU 950-EXIT.
009070     PERFORM 960-COMPUTE-MEDIAN THRU 960-EXIT.
009080     PERFORM 970-COMPUTE-STDDEV THRU 970-EXIT.
009090     MOVE WS-STAT-MEAN-WS   TO WS-DEPT-MEAN-GPA-WS (WS-DEPT-SUB-WS).
009100     MOVE WS-STAT-MEDIAN-WS TO WS-DEPT-MEDIAN-GPA-WS (WS-DEPT-SUB-WS).
009110     MOVE WS-STAT-STDDEV-WS TO WS-DEPT-STDDEV-GPA-WS (WS-DEPT-SUB-WS).
009120     IF WS-DEPT-STUDENTS-WS (WS-DEPT-SUB-WS) = ZERO
009130         MOVE ZERO TO WS-DEPT-PASS-RATE-WS (WS-DEPT-SUB-WS)
009140     ELSE
009150*    PASS RATE IS OVER STUDENTS, NOT COURSES - A STUDENT WHO     *
009160*    FAILED ONE COURSE STILL COUNTS AS A PASS IF THEIR OVERALL   *
009170*    GPA CLEARED WS-PASSING-POINTS-WS.                           *
009180         COMPUTE WS-DEPT-PASS-RATE-WS (WS-DEPT-SUB-WS) ROUNDED =
009190             WS-DEPT-PASS-COUNT-WS (WS-DEPT-SUB-WS) * 100 /
009200             WS-DEPT-STUDENTS-WS (WS-DEPT-SUB-WS)
009210     END-IF.
009220 450-EXIT.
009230*    DEPARTMENT ROW'S MEAN, MEDIAN, STDDEV, PASS RATE AND        *
009240*    COURSE COUNT ARE ALL FINAL WHEN CONTROL RETURNS TO 400.     *
009250*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 450.    *
009260     EXIT.
009270*
009280 455-LOAD-DEPT-STAT-VALUE.
009290*    FILTERS THE STUDENT TABLE DOWN TO THIS DEPARTMENT'S GPAS    *
009300*    AND STAGES THEM INTO WS-STAT-TABLE-WS FOR THE 950 SERIES.   *
009310*    A STUDENT WHOSE HOME DEPARTMENT CHANGED MID-TERM STILL      *
009320*    SHOWS UNDER WHATEVER DEPARTMENT THE FEED CARRIES TODAY.     *
009330     IF WS-STU-DEPT-WS (WS-STU-SUB-WS)
009340             = WS-DEPT-NAME-WS (WS-DEPT-SUB-WS)
009350         ADD 1 TO WS-STAT-COUNT-WS
009360         MOVE WS-STU-GPA-WS (WS-STU-SUB-WS)
009370                  TO WS-STAT-VALUE-WS (WS-STAT-COUNT-WS)
009380     END-IF.
009390 455-EXIT.
009400*    WS-STAT-TABLE-WS IS NOW LOADED FOR THE 950 SERIES TO WORK   *
009410*    ON.                                                         *
009420*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 455.    *
009430     EXIT.
009440*
009450*    SEMESTER ANALYSIS - BUILT LIKE THE DEPARTMENT PASS, THEN     *
009460*    SORTED ASCENDING BY LABEL FOR PRINTING                       *
009470 500-BUILD-SEMESTER-TABLE.
009480     PERFORM 510-ROLL-SEMESTER-ENTRY THRU 510-EXIT
009490         VARYING WS-STU-SUB-WS FROM 1 BY 1
009500         UNTIL WS-STU-SUB-WS > WS-STUDENT-COUNT-WS.
009510     PERFORM 520-COUNT-SEMESTER-COURSES THRU 520-EXIT
009520         VARYING WS-SEM-SUB-WS FROM 1 BY 1
009530         UNTIL WS-SEM-SUB-WS > WS-SEMESTER-COUNT-WS.
009540     PERFORM 530-COMPUTE-SEMESTER-STATS THRU 530-EXIT
009550         VARYING WS-SEM-SUB-WS FROM 1 BY 1
009560         UNTIL WS-SEM-SUB-WS > WS-SEMESTER-COUNT-WS.
009570     IF WS-SEMESTER-COUNT-WS > 1
009580         SORT WS-SEM-ENTRY-WS
009590             ASCENDING KEY WS-SEM-LABEL-WS OF WS-SEMESTER-TABLE-WS
009600     END-IF.
009610 500-EXIT.
009620*    WS-SEMESTER-TABLE-WS NOW HAS ONE ROW PER SEMESTER LABEL     *
009630*    SEEN ON THE ENROLLMENT FEED, WITH STATS STILL TO BE FILLED. *
009640*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 500.    *
009650     EXIT.
009660*
009670 510-ROLL-SEMESTER-ENTRY.
009680*    MIRRORS 410 ABOVE, KEYED ON SEMESTER LABEL INSTEAD OF       *
009690*    DEPARTMENT.  A STUDENT ENROLLED IN TWO TERMS ON ONE FEED    *
009700*    GETS A ROW FOR EACH, SINCE THE KEY IS SEMESTER, NOT STUDENT.*
009710*    SEMESTER LABELS ARE WHATEVER TEXT THE FEED CARRIES - THIS   *
009720     MOVE 'N' TO WS-MATCH-SW-WS.
009730     PERFORM 515-SEARCH-SEMESTER-TABLE THRU 515-EXIT
009740         VARYING WS-SEM-SUB-WS FROM 1 BY 1
009750         UNTIL WS-SEM-SUB-WS > WS-SEMESTER-COUNT-WS
009760         OR WS-TABLE-MATCHED-WS.
009770     IF NOT WS-TABLE-MATCHED-WS
009780         ADD 1 TO WS-SEMESTER-COUNT-WS
009790         MOVE WS-SEMESTER-COUNT-WS TO WS-SEM-SUB-WS
009800         MOVE WS-STU-SEMESTER-WS (WS-STU-SUB-WS)
009810                          TO WS-SEM-LABEL-WS (WS-SEM-SUB-WS)
009820         MOVE ZERO TO WS-SEM-STUDENTS-WS (WS-SEM-SUB-WS)
009830         MOVE ZERO TO WS-SEM-COURSES-WS (WS-SEM-SUB-WS)
009840         MOVE ZERO TO WS-SEM-PASS-COUNT-WS (WS-SEM-SUB-WS)
009850     END-IF.
009860     ADD 1 TO WS-SEM-STUDENTS-WS (WS-SEM-SUB-WS).
009870     IF WS-STU-PASS-SW-WS (WS-STU-SUB-WS) = 'Y'
009880         ADD 1 TO WS-SEM-PASS-COUNT-WS (WS-SEM-SUB-WS)
009890     END-IF.
009900 510-EXIT.
009910*    SEMESTER ROW IS NOW CURRENT FOR THIS STUDENT.               *
009920*    WS-SEM-SUB-WS STILL POINTS AT THE ROW JUST TOUCHED.         *
009930*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 510.    *
009940     EXIT.
009950*
009960 515-SEARCH-SEMESTER-TABLE.
009970*    ONE COMPARE PER CALL - PERFORMED VARYING BY THE CALLER.     *
009980*    WS-MAX-SEMESTERS-WS IS ONLY 20 ROWS - THE REGISTRAR KEEPS   *
009990*    AT MOST A FEW YEARS OF TERMS ON ONE ENROLLMENT EXTRACT.     *
010000*    MATCHES ON THE FULL SEMESTER LABEL, CASE AND ALL.           *
010010     IF WS-STU-SEMESTER-WS (WS-STU-SUB-WS)
010020             = WS-SEM-LABEL-WS (WS-SEM-SUB-WS)
010030         MOVE 'Y' TO WS-MATCH-SW-WS
010040     END-IF.
010050 515-EXIT.
010060*    RETURNS WITH WS-MATCH-SW-WS SET AND WS-SEM-SUB-WS POINTING  *
010070*    AT THE MATCHING ROW, IF ANY.                                *
010080*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 515.    *
010090     EXIT.
010100*
010110*    DISTINCT COURSES PER SEMESTER - THE ENROLLMENT TABLE, NOT    *
010120*    THE SUBJECT TABLE, SINCE A COURSE CODE CAN APPEAR IN MORE    *
010130*    THAN ONE SEMESTER. WS-SEEN-TABLE-WS IS RESET EACH TIME       *
010140*    THROUGH SO A CODE IS NOT COUNTED TWICE FOR THE SAME TERM     *
010150 520-COUNT-SEMESTER-COURSES.
010160     MOVE ZERO TO WS-SEEN-COUNT-WS.
010170     PERFORM 525-SCAN-ENROLLMENT-FOR-SEMESTER THRU 525-EXIT
010180         VARYING WS-ENRL-SUB-WS FROM 1 BY 1
010190         UNTIL WS-ENRL-SUB-WS > WS-ENRL-COUNT-WS.
010200     MOVE WS-SEEN-COUNT-WS TO WS-SEM-COURSES-WS (WS-SEM-SUB-WS).
010210 520-EXIT.
010220*    WS-SEM-COURSE-COUNT-WS (WS-SEM-SUB-WS) IS NOW A COMPLETE    *
010230*    COUNT OF DISTINCT COURSE CODES OFFERED THIS SEMESTER.       *
010240*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 520.    *
010250     EXIT.
010260*
010270 525-SCAN-ENROLLMENT-FOR-SEMESTER.
010280*    SKIPS ANY ENROLLMENT LINE THAT IS NOT THIS SEMESTER, THEN   *
010290*    CHECKS THE SCRATCH TABLE SO A COURSE CODE OFFERED TO TWO    *
010300*    SECTIONS IS STILL COUNTED ONCE.                             *
010310*    DRIVEN OVER THE WHOLE ENROLLMENT TABLE, NOT JUST ONE STUDENT*
010320     IF WS-ENRL-SEMESTER-WS (WS-ENRL-SUB-WS)
010330             NOT = WS-SEM-LABEL-WS (WS-SEM-SUB-WS)
010340         GO TO 525-EXIT
010350     END-IF.
010360     MOVE 'N' TO WS-MATCH-SW-WS.
010370     PERFORM 527-SEARCH-SEEN-TABLE THRU 527-EXIT
010380         VARYING WS-SEEN-SUB-WS FROM 1 BY 1
010390         UNTIL WS-SEEN-SUB-WS > WS-SEEN-COUNT-WS
010400         OR WS-TABLE-MATCHED-WS.
010410     IF NOT WS-TABLE-MATCHED-WS
010420         ADD 1 TO WS-SEEN-COUNT-WS
010430         MOVE WS-ENRL-COURSE-CODE-WS (WS-ENRL-SUB-WS)
010440                  TO WS-SEEN-CODE-WS (WS-SEEN-COUNT-WS)
010450     END-IF.
010460 525-EXIT.
010470*    ONE ENROLLMENT LINE CHECKED AGAINST THE SCRATCH SEEN TABLE  *
010480*    AND COUNTED AT MOST ONCE PER COURSE CODE.                   *
010490*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 525.    *
010500     EXIT.
010510*
010520 527-SEARCH-SEEN-TABLE.
010530*    ONE COMPARE PER CALL - PERFORMED VARYING BY THE CALLER.     *
010540*    WS-SEEN-TABLE-WS IS RESET FOR EACH SEMESTER BY 500 ABOVE,   *
010550*    SO A COURSE CODE REPEATED ACROSS TERMS IS STILL COUNTED     *
010560*    ONCE PER TERM.                                              *
010570     IF WS-ENRL-COURSE-CODE-WS (WS-ENRL-SUB-WS)
010580             = WS-SEEN-CODE-WS (WS-SEEN-SUB-WS)
010590         MOVE 'Y' TO WS-MATCH-SW-WS
010600     END-IF.
010610 527-EXIT.
010620*    RETURNS WITH WS-MATCH-SW-WS SET IF THE COURSE CODE WAS      *
010630*    ALREADY COUNTED THIS SEMESTER.                              *
010640*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 527.    *
010650     EXIT.
010660*
010670 530-COMPUTE-SEMESTER-STATS.
010680*    MEAN AND MEDIAN ONLY - THE REGISTRAR NEVER ASKED FOR A      *
010690*    PER-SEMESTER STANDARD DEVIATION, SO 970 IS NOT CALLED HERE. *
010700*    IF THAT CHANGES, WS-STAT-TABLE-WS IS ALREADY LOADED AND     *
010710*    READY FOR A PERFORM 970-COMPUTE-STDDEV THRU 970-EXIT.       *
010720     MOVE ZERO TO WS-STAT-COUNT-WS.
010730     PERFORM 535-LOAD-SEM-STAT-VALUE THRU 535-EXIT
010740         VARYING WS-STU-SUB-WS FROM 1 BY 1
010750         UNTIL WS-STU-SUB-WS > WS-STUDENT-COUNT-WS.
010760     PERFORM 950-COMPUTE-MEAN THRU 950-EXIT.
010770     PERFORM 960-COMPUTE-MEDIAN THRU 960-EXIT.
010780     MOVE WS-STAT-MEAN-WS   TO WS-SEM-MEAN-GPA-WS (WS-SEM-SUB-WS).
010790     MOVE WS-STAT-MEDIAN-WS TO WS-SEM-MEDIAN-GPA-WS (WS-SEM-SUB-WS).
010800     IF WS-SEM-STUDENTS-WS (WS-SEM-SUB-WS) = ZERO
010810         MOVE ZERO TO WS-SEM-PASS-RATE-WS (WS-SEM-SUB-WS)
010820     ELSE
010830*    SAME PASS-RATE RULE AS THE DEPARTMENT SECTION - BY GPA,     *
010840*    NOT BY INDIVIDUAL COURSE RESULT.                            *
010850         COMPUTE WS-SEM-PASS-RATE-WS (WS-SEM-SUB-WS) ROUNDED =
010860             WS-SEM-PASS-COUNT-WS (WS-SEM-SUB-WS) * 100 /
010870             WS-SEM-STUDENTS-WS (WS-SEM-SUB-WS)
010880     END-IF.
010890 530-EXIT.
010900*    SEMESTER ROW'S MEAN AND MEDIAN ARE FINAL WHEN CONTROL       *
010910*    RETURNS TO 500.                                             *
010920*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 530.    *
010930     EXIT.
010940*
010950 535-LOAD-SEM-STAT-VALUE.
010960*    FILTERS THE STUDENT TABLE DOWN TO THIS SEMESTER'S GPAS AND  *
010970*    STAGES THEM FOR THE 950 SERIES, SAME IDEA AS 455 ABOVE.     *
010980*    MATCHES ON WS-STU-SEMESTER-WS, NOT ON ANY ENROLLMENT-LEVEL  *
010990*    SEMESTER FIELD.                                             *
011000     IF WS-STU-SEMESTER-WS (WS-STU-SUB-WS)
011010             = WS-SEM-LABEL-WS (WS-SEM-SUB-WS)
011020         ADD 1 TO WS-STAT-COUNT-WS
011030         MOVE WS-STU-GPA-WS (WS-STU-SUB-WS)
011040                  TO WS-STAT-VALUE-WS (WS-STAT-COUNT-WS)
011050     END-IF.
011060 535-EXIT.
011070*    WS-STAT-TABLE-WS IS NOW LOADED FOR THE 950 SERIES TO WORK   *
011080*    ON.                                                         *
011090*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 535.    *
011100     EXIT.
011110*
011120*    COHORT-SUMMARY - THE WHOLE RUN, ONE ROW                       *
011130 600-BUILD-COHORT-SUMMARY.
011140     MOVE ZERO TO WS-STAT-COUNT-WS.
011150     MOVE ZERO TO WS-COH-TOTAL-CREDITS-WS.
011160     MOVE ZERO TO WS-COH-FAIL-COUNT-WS.
011170     MOVE WS-STUDENT-COUNT-WS TO WS-COH-TOTAL-STUDENTS-WS.
011180     MOVE WS-SUBJECT-COUNT-WS TO WS-COH-TOTAL-COURSES-WS.
011190     MOVE 9.999 TO WS-COH-MIN-GPA-WS.
011200     MOVE ZERO  TO WS-COH-MAX-GPA-WS.
011210     PERFORM 610-LOAD-COHORT-STAT-VALUE THRU 610-EXIT
011220         VARYING WS-STU-SUB-WS FROM 1 BY 1
011230         UNTIL WS-STU-SUB-WS > WS-STUDENT-COUNT-WS.
011240     PERFORM 950-COMPUTE-MEAN THRU 950-EXIT.
011250     PERFORM 960-COMPUTE-MEDIAN THRU 960-EXIT.
011260     PERFORM 970-COMPUTE-STDDEV THRU 970-EXIT.
011270     MOVE WS-STAT-MEAN-WS   TO WS-COH-AVERAGE-GPA-WS.
011280     MOVE WS-STAT-MEDIAN-WS TO WS-COH-MEDIAN-GPA-WS.
011290     MOVE WS-STAT-STDDEV-WS TO WS-COH-STDDEV-GPA-WS.
011300*    STRONG/MODERATE/WEAK CUTOFFS ARE 3.000 AND 2.500 - SET BY   *
011310*    THE REGISTRAR AT THE 2011 QUARTERLY REVIEW AND NOT TIED TO  *
011320*    ANY GRDSCALE.CBL BOUNDARY - REQ# GR-431.                    *
011330     IF WS-COH-AVERAGE-GPA-WS >= 3.000
011340         MOVE 'STRONG  ' TO WS-VERDICT-WS
011350     ELSE
011360         IF WS-COH-AVERAGE-GPA-WS >= 2.500
011370             MOVE 'MODERATE' TO WS-VERDICT-WS
011380         ELSE
011390             MOVE 'WEAK    ' TO WS-VERDICT-WS
011400         END-IF
011410     END-IF.
011420*    AN EMPTY ENROLLMENT FEED WOULD OTHERWISE DIVIDE BY ZERO     *
011430*    COMPUTING THE PASS RATE BELOW - THIS SHOP HAS NEVER SEEN    *
011440*    AN EMPTY GRDPOST RUN, BUT THE GUARD COSTS NOTHING.          *
011450     IF WS-COH-TOTAL-STUDENTS-WS = ZERO
011460         MOVE ZERO TO WS-COH-PASS-RATE-WS
011470         MOVE ZERO TO WS-COH-MIN-GPA-WS
011480     ELSE
011490*    COHORT-WIDE VERSION OF THE SAME PASS-RATE RULE.             *
011500         COMPUTE WS-COH-PASS-RATE-WS ROUNDED =
011510             (WS-COH-TOTAL-STUDENTS-WS - WS-COH-FAIL-COUNT-WS)
011520             * 100 / WS-COH-TOTAL-STUDENTS-WS
011530     END-IF.
011540 600-EXIT.
011550*    ALL SIX COHORT-LEVEL STATISTICS ARE FINAL AND THE           *
011560*    PASS/FAIL AND CREDIT-HOUR TOTALS ARE READY FOR SECTION 1.   *
011570*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 600.    *
011580     EXIT.
011590*
011600 610-LOAD-COHORT-STAT-VALUE.
011610*    STAGES EVERY STUDENT'S GPA FOR THE 950 SERIES AND TRACKS    *
011620*    THE RUNNING MIN/MAX AND CREDIT-HOUR AND FAIL TOTALS AT THE  *
011630*    SAME TIME, SINCE WE ARE WALKING THE WHOLE TABLE ANYWAY.     *
011640*    DRIVEN BY THE PERFORM VARYING IN 600 ABOVE, ONCE PER STUDENT*
011650     ADD 1 TO WS-STAT-COUNT-WS.
011660     MOVE WS-STU-GPA-WS (WS-STU-SUB-WS)
011670              TO WS-STAT-VALUE-WS (WS-STAT-COUNT-WS).
011680*    MIN/MAX ARE TRACKED HERE INSTEAD OF A SEPARATE PASS SO THE  *
011690*    COHORT SUMMARY NEVER HAS TO WALK THE STUDENT TABLE TWICE.   *
011700     IF WS-STU-GPA-WS (WS-STU-SUB-WS) < WS-COH-MIN-GPA-WS
011710         MOVE WS-STU-GPA-WS (WS-STU-SUB-WS) TO WS-COH-MIN-GPA-WS
011720     END-IF.
011730     IF WS-STU-GPA-WS (WS-STU-SUB-WS) > WS-COH-MAX-GPA-WS
011740         MOVE WS-STU-GPA-WS (WS-STU-SUB-WS) TO WS-COH-MAX-GPA-WS
011750     END-IF.
011760     ADD WS-STU-TOTAL-CREDITS-WS (WS-STU-SUB-WS)
011770         TO WS-COH-TOTAL-CREDITS-WS.
011780*    COHORT FAIL COUNT IS BY STUDENT GPA BELOW 1.000, NOT BY     *
011790*    ANY SINGLE COURSE RESULT - SET IN 300-FINALIZE-STUDENT-GPA. *
011800     IF WS-STU-PASS-SW-WS (WS-STU-SUB-WS) = 'N'
011810         ADD 1 TO WS-COH-FAIL-COUNT-WS
011820     END-IF.
011830 610-EXIT.
011840*    ONE STUDENT'S GPA STAGED AND THE RUNNING TOTALS UPDATED.    *
011850*    WS-STU-SUB-WS DRIVES THE PERFORM VARYING IN 600 ABOVE.      *
011860*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 610.    *
011870     EXIT.
011880*
011890*    SUBJECT AVERAGE, PASS RATE, THEN SORT DESCENDING BY AVERAGE  *
011900*    MARKS FOR THE SUBJECT PERFORMANCE SECTION                    *
011910 650-FINISH-SUBJECT-TABLE.
011920     PERFORM 655-COMPUTE-SUBJECT-AVERAGE THRU 655-EXIT
011930         VARYING WS-SUBJ-SUB-WS FROM 1 BY 1
011940         UNTIL WS-SUBJ-SUB-WS > WS-SUBJECT-COUNT-WS.
011950*    A SORT OF A ONE-ROW TABLE WOULD ABEND ON SOME COMPILERS -   *
011960*    THIS SHOP GUARDS EVERY INTERNAL SORT THE SAME WAY.          *
011970     IF WS-SUBJECT-COUNT-WS > 1
011980         SORT WS-SUBJ-ENTRY-WS
011990           DESCENDING KEY WS-SUBJ-AVG-MARKS-WS OF WS-SUBJECT-TABLE-WS
012000     END-IF.
012010 650-EXIT.
012020*    WS-SUBJECT-TABLE-WS IS NOW SORTED DESCENDING BY AVERAGE     *
012030*    MARKS, READY FOR SECTION 3.                                 *
012040*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 650.    *
012050     EXIT.
012060*
012070 655-COMPUTE-SUBJECT-AVERAGE.
012080*    AVERAGE MARKS AND PASS RATE FOR ONE COURSE CODE.  ZERO      *
012090*    STUDENTS IS POSSIBLE ONLY IF A SUBJECT ROW WAS ADDED AND    *
012100*    THEN NEVER TALLIED, WHICH 260 ABOVE DOES NOT ALLOW, BUT THE *
012110*    GUARD IS LEFT IN SINCE A DIVIDE BY ZERO WOULD ABEND THE RUN.*
012120     IF WS-SUBJ-TOTAL-STUDENTS-WS (WS-SUBJ-SUB-WS) = ZERO
012130         MOVE ZERO TO WS-SUBJ-AVG-MARKS-WS (WS-SUBJ-SUB-WS)
012140         MOVE ZERO TO WS-SUBJ-PASS-RATE-WS (WS-SUBJ-SUB-WS)
012150     ELSE
012160*    AVERAGE MARKS FOR THIS COURSE CODE ACROSS EVERY SECTION     *
012170*    AND STUDENT THAT TOOK IT.                                   *
012180         COMPUTE WS-SUBJ-AVG-MARKS-WS (WS-SUBJ-SUB-WS) ROUNDED =
012190             WS-SUBJ-SUM-MARKS-WS (WS-SUBJ-SUB-WS) /
012200             WS-SUBJ-TOTAL-STUDENTS-WS (WS-SUBJ-SUB-WS)
012210*    HERE PASS RATE IS BY MARKS AGAINST WS-PASS-MARKS-WS, NOT    *
012220*    BY GPA - THIS IS A PER-COURSE RESULT, NOT A PER-STUDENT ONE.*
012230         COMPUTE WS-SUBJ-PASS-RATE-WS (WS-SUBJ-SUB-WS) ROUNDED =
012240             WS-SUBJ-PASS-COUNT-WS (WS-SUBJ-SUB-WS) * 100 /
012250             WS-SUBJ-TOTAL-STUDENTS-WS (WS-SUBJ-SUB-WS)
012260     END-IF.
012270 655-EXIT.
012280*    ONE SUBJECT ROW'S AVERAGE MARKS AND PASS RATE ARE FINAL.    *
012290*    WS-SUBJ-SUB-WS STILL POINTS AT THE ROW JUST FINALIZED.      *
012300*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 655.    *
012310     EXIT.
012320*
012330*    TOP-10 LEADERBOARD - STAGE EVERY STUDENT, SORT DESCENDING BY *
012340*    GPA, THEN COPY THE FIRST WS-TOP-N-WS ROWS TO PRINT           *
012350 700-BUILD-LEADERBOARD.
012360     PERFORM 705-STAGE-LEADER-ENTRY THRU 705-EXIT
012370         VARYING WS-STU-SUB-WS FROM 1 BY 1
012380         UNTIL WS-STU-SUB-WS > WS-STUDENT-COUNT-WS.
012390*    SAME ONE-ROW SORT GUARD AS 650 ABOVE, APPLIED TO THE        *
012400*    LEADERBOARD STAGING TABLE.                                  *
012410     IF WS-STUDENT-COUNT-WS > 1
012420         SORT WS-LSTG-ENTRY-WS
012430           DESCENDING KEY WS-LSTG-GPA-WS OF WS-LEADER-STAGE-TABLE-WS
012440     END-IF.
012450     MOVE ZERO TO WS-LEADER-ROWS-WS.
012460     PERFORM 710-COPY-LEADER-ROW THRU 710-EXIT
012470         VARYING WS-STU-SUB-WS FROM 1 BY 1
012480         UNTIL WS-STU-SUB-WS > WS-STUDENT-COUNT-WS
012490         OR WS-LEADER-ROWS-WS >= WS-TOP-N-WS.
012500 700-EXIT.
012510*    WS-LEADER-TABLE-WS HOLDS THE TOP WS-TOP-N-WS STUDENTS BY    *
012520*    GPA, READY FOR SECTION 4.                                   *
012530*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 700.    *
012540     EXIT.
012550*
012560 705-STAGE-LEADER-ENTRY.
012570*    COPIES THE FIELDS THE LEADERBOARD PRINTS OUT OF THE STUDENT *
012580*    TABLE INTO THE STAGING TABLE, WHICH IS THEN SORTED.  THE    *
012590*    PERMANENT WS-LEADER-TABLE-WS IS NOT TOUCHED HERE.           *
012600*    DRIVEN BY THE PERFORM VARYING IN 700 ABOVE, ONCE PER STUDENT*
012610     MOVE WS-STU-NAME-WS (WS-STU-SUB-WS)
012620              TO WS-LSTG-NAME-WS (WS-STU-SUB-WS).
012630     MOVE WS-STU-ID-WS (WS-STU-SUB-WS)
012640              TO WS-LSTG-ID-WS (WS-STU-SUB-WS).
012650     MOVE WS-STU-DEPT-WS (WS-STU-SUB-WS)
012660              TO WS-LSTG-DEPT-WS (WS-STU-SUB-WS).
012670     MOVE WS-STU-SEMESTER-WS (WS-STU-SUB-WS)
012680              TO WS-LSTG-SEMESTER-WS (WS-STU-SUB-WS).
012690     MOVE WS-STU-GPA-WS (WS-STU-SUB-WS)
012700              TO WS-LSTG-GPA-WS (WS-STU-SUB-WS).
012710     MOVE WS-STU-COURSES-COUNT-WS (WS-STU-SUB-WS)
012720              TO WS-LSTG-COURSES-WS (WS-STU-SUB-WS).
012730     MOVE WS-STU-TOTAL-CREDITS-WS (WS-STU-SUB-WS)
012740              TO WS-LSTG-CREDITS-WS (WS-STU-SUB-WS).
012750 705-EXIT.
012760*    ONE STUDENT COPIED INTO THE STAGING TABLE FOR SORTING.      *
012770*    WS-STU-SUB-WS DRIVES THE PERFORM VARYING IN 700 ABOVE.      *
012780*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 705.    *
012790     EXIT.
012800*
012810 710-COPY-LEADER-ROW.
012820*    TAKES ROWS OFF THE TOP OF THE NOW-SORTED STAGING TABLE AND  *
012830*    COPIES THEM DOWN TO THE FIXED 10-ROW PRINT TABLE.  ONCE     *
012840*    WS-LEADER-ROWS-WS HITS WS-TOP-N-WS THE DRIVING PERFORM STOPS*
012850*    STOPS EARLY ONCE WS-LEADER-ROWS-WS REACHES WS-TOP-N-WS.     *
012860     ADD 1 TO WS-LEADER-ROWS-WS.
012870     MOVE WS-LSTG-NAME-WS (WS-STU-SUB-WS)
012880              TO WS-LEAD-NAME-WS (WS-LEADER-ROWS-WS).
012890     MOVE WS-LSTG-ID-WS (WS-STU-SUB-WS)
012900              TO WS-LEAD-ID-WS (WS-LEADER-ROWS-WS).
012910     MOVE WS-LSTG-DEPT-WS (WS-STU-SUB-WS)
012920              TO WS-LEAD-DEPT-WS (WS-LEADER-ROWS-WS).
012930     MOVE WS-LSTG-SEMESTER-WS (WS-STU-SUB-WS)
012940              TO WS-LEAD-SEMESTER-WS (WS-LEADER-ROWS-WS).
012950     MOVE WS-LSTG-GPA-WS (WS-STU-SUB-WS)
012960              TO WS-LEAD-GPA-WS (WS-LEADER-ROWS-WS).
012970     MOVE WS-LSTG-COURSES-WS (WS-STU-SUB-WS)
012980              TO WS-LEAD-COURSES-WS (WS-LEADER-ROWS-WS).
012990     MOVE WS-LSTG-CREDITS-WS (WS-STU-SUB-WS)
013000              TO WS-LEAD-CREDITS-WS (WS-LEADER-ROWS-WS).
013010 710-EXIT.
013020*    ONE ROW MOVED FROM THE SORTED STAGING TABLE TO THE PRINT    *
013030*    TABLE.                                                      *
013040*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 710.    *
013050     EXIT.
013060*
013070*    SIX-SECTION REPORT, PLUS THE CONTROL TOTALS TRAILER          *
013080 800-WRITE-REPORT.
013090     WRITE REPORT-LINE FROM WS-PAGE-HEADER-LINE-WS.
013100     MOVE SPACES TO REPORT-LINE.
013110     WRITE REPORT-LINE.
013120     PERFORM 810-WRITE-EXEC-SUMMARY THRU 810-EXIT.
013130     PERFORM 815-WRITE-GPA-STATISTICS THRU 815-EXIT.
013140     PERFORM 820-WRITE-SUBJECT-PERFORMANCE THRU 820-EXIT.
013150     PERFORM 830-WRITE-TOP-PERFORMERS THRU 830-EXIT.
013160     PERFORM 840-WRITE-DEPARTMENT-ANALYSIS THRU 840-EXIT.
013170     PERFORM 850-WRITE-STUDENT-DETAILS THRU 850-EXIT.
013180     PERFORM 860-WRITE-CONTROL-TOTALS THRU 860-EXIT.
013190 800-EXIT.
013200*    ALL SEVEN REPORT SECTIONS ARE NOW ON PRTREPT.               *
013210*    CONTROL RETURNS TO 100 FOR THE FINAL PERFORM.               *
013220*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 800.    *
013230     EXIT.
013240*
013250 810-WRITE-EXEC-SUMMARY.
013260*    SECTION 1 OF THE REPORT.  ONE LABEL/VALUE LINE PER STAT -   *
013270*    THE HEADCOUNT AND COURSE-COUNT FIGURES CAME OFF THE COHORT  *
013280*    SUMMARY BUILT IN 600 ABOVE.  THE VERDICT LINE (STRONG,      *
013290*    MODERATE OR WEAK) IS THE ONLY PLACE THIS RUN PASSES         *
013300*    JUDGEMENT RATHER THAN JUST TABULATING - REQ# GR-431.        *
013310*    SIX LABEL/VALUE PAIRS PULLED STRAIGHT OUT OF THE COHORT     *
013320*    SUMMARY BUILT BACK IN 600, PLUS THE VERDICT LINE - NOTHING  *
013330*    IS RECOMPUTED HERE.                                         *
013340     MOVE '1. EXECUTIVE SUMMARY' TO WS-TITLE-TEXT-WS.
013350     WRITE REPORT-LINE FROM WS-TITLE-LINE-WS.
013360     MOVE 'TOTAL STUDENTS PROCESSED' TO LV-LABEL-WS.
013370     MOVE WS-COH-TOTAL-STUDENTS-WS TO WS-EDIT-COUNT-WS.
013380     MOVE WS-EDIT-COUNT-WS TO LV-VALUE-WS.
013390     WRITE REPORT-LINE FROM WS-LABEL-VALUE-LINE-WS.
013400     MOVE 'TOTAL COURSES OFFERED' TO LV-LABEL-WS.
013410     MOVE WS-COH-TOTAL-COURSES-WS TO WS-EDIT-COUNT-WS.
013420     MOVE WS-EDIT-COUNT-WS TO LV-VALUE-WS.
013430     WRITE REPORT-LINE FROM WS-LABEL-VALUE-LINE-WS.
013440     MOVE 'COHORT AVERAGE GPA' TO LV-LABEL-WS.
013450     MOVE WS-COH-AVERAGE-GPA-WS TO WS-EDIT-GPA-WS.
013460     MOVE WS-EDIT-GPA-WS TO LV-VALUE-WS.
013470     WRITE REPORT-LINE FROM WS-LABEL-VALUE-LINE-WS.
013480     MOVE 'OVERALL PASS RATE (PCT)' TO LV-LABEL-WS.
013490     MOVE WS-COH-PASS-RATE-WS TO WS-EDIT-PCT-WS.
013500     MOVE WS-EDIT-PCT-WS TO LV-VALUE-WS.
013510     WRITE REPORT-LINE FROM WS-LABEL-VALUE-LINE-WS.
013520     MOVE 'TOTAL CREDIT HOURS' TO LV-LABEL-WS.
013530     MOVE WS-COH-TOTAL-CREDITS-WS TO WS-EDIT-CREDITS-WS.
013540     MOVE WS-EDIT-CREDITS-WS TO LV-VALUE-WS.
013550     WRITE REPORT-LINE FROM WS-LABEL-VALUE-LINE-WS.
013560*    STRONG/MODERATE/WEAK CALL MADE IN 600-BUILD-COHORT-SUMMARY -*
013570*    REQ# GR-431.                                                *
013580     MOVE 'PERFORMANCE VERDICT' TO LV-LABEL-WS.
013590     MOVE WS-VERDICT-WS TO LV-VALUE-WS.
013600     WRITE REPORT-LINE FROM WS-LABEL-VALUE-LINE-WS.
013610     MOVE SPACES TO REPORT-LINE.
013620     WRITE REPORT-LINE.
013630 810-EXIT.
013640*    SECTION 1 IS COMPLETE ON THE PRINT FILE.                    *
013650*    CONTROL RETURNS TO 800 FOR THE NEXT SECTION.                *
013660*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 810.    *
013670     EXIT.
013680*
013690 815-WRITE-GPA-STATISTICS.
013700*    SECTION 2.  MEAN, MEDIAN AND POPULATION STANDARD DEVIATION  *
013710*    OF EVERY STUDENT'S GPA, PLUS THE MIN/MAX PAIR AND THE COUNT *
013720*    OF STUDENTS BELOW A 1.000.  ALL SIX VALUES WERE COMPUTED    *
013730*    BACK IN 600-BUILD-COHORT-SUMMARY - THIS PARAGRAPH ONLY      *
013740*    EDITS AND PRINTS THEM.                                      *
013750*    MEAN, MEDIAN, STANDARD DEVIATION, MIN, MAX AND THE          *
013760*    BELOW-1.000 FAIL COUNT - ALL SIX ALREADY FINAL FROM 600.    *
013770     MOVE '2. GPA STATISTICS' TO WS-TITLE-TEXT-WS.
013780     WRITE REPORT-LINE FROM WS-TITLE-LINE-WS.
013790     MOVE 'MEAN GPA' TO LV-LABEL-WS.
013800     MOVE WS-COH-AVERAGE-GPA-WS TO WS-EDIT-GPA-WS.
013810     MOVE WS-EDIT-GPA-WS TO LV-VALUE-WS.
013820     WRITE REPORT-LINE FROM WS-LABEL-VALUE-LINE-WS.
013830     MOVE 'MEDIAN GPA' TO LV-LABEL-WS.
013840     MOVE WS-COH-MEDIAN-GPA-WS TO WS-EDIT-GPA-WS.
013850     MOVE WS-EDIT-GPA-WS TO LV-VALUE-WS.
013860     WRITE REPORT-LINE FROM WS-LABEL-VALUE-LINE-WS.
013870     MOVE 'POPULATION STD DEVIATION' TO LV-LABEL-WS.
013880     MOVE WS-COH-STDDEV-GPA-WS TO WS-EDIT-GPA-WS.
013890     MOVE WS-EDIT-GPA-WS TO LV-VALUE-WS.
013900     WRITE REPORT-LINE FROM WS-LABEL-VALUE-LINE-WS.
013910     MOVE 'MINIMUM GPA' TO LV-LABEL-WS.
013920     MOVE WS-COH-MIN-GPA-WS TO WS-EDIT-GPA-WS.
013930     MOVE WS-EDIT-GPA-WS TO LV-VALUE-WS.
013940     WRITE REPORT-LINE FROM WS-LABEL-VALUE-LINE-WS.
013950     MOVE 'MAXIMUM GPA' TO LV-LABEL-WS.
013960     MOVE WS-COH-MAX-GPA-WS TO WS-EDIT-GPA-WS.
013970     MOVE WS-EDIT-GPA-WS TO LV-VALUE-WS.
013980     WRITE REPORT-LINE FROM WS-LABEL-VALUE-LINE-WS.
013990     MOVE 'STUDENTS FAILING (GPA<1.000)' TO LV-LABEL-WS.
014000     MOVE WS-COH-FAIL-COUNT-WS TO WS-EDIT-COUNT-WS.
014010     MOVE WS-EDIT-COUNT-WS TO LV-VALUE-WS.
014020     WRITE REPORT-LINE FROM WS-LABEL-VALUE-LINE-WS.
014030     MOVE SPACES TO REPORT-LINE.
014040     WRITE REPORT-LINE.
014050 815-EXIT.
014060*    SECTION 2 IS COMPLETE ON THE PRINT FILE.                    *
014070*    CONTROL RETURNS TO 800 FOR THE NEXT SECTION.                *
014080*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 815.    *
014090     EXIT.
014100*
014110 820-WRITE-SUBJECT-PERFORMANCE.
014120*    SECTION 3.  THE SUBJECT TABLE WAS ALREADY SORTED DESCENDING *
014130*    BY AVERAGE MARKS IN 650 ABOVE, SO THIS PARAGRAPH JUST WALKS *
014140*    IT TOP TO BOTTOM.  CAPPED AT WS-TOP-N-WS ROWS SO A CATALOG  *
014150*    WITH HUNDREDS OF COURSE CODES DOES NOT SWAMP THE REPORT -   *
014160*    REQ# GR-431.                                                *
014170*    TABLE IS PRE-SORTED IN 650, SO THIS IS A STRAIGHT WALK      *
014180*    CAPPED AT WS-TOP-N-WS ROWS - REQ# GR-431.                   *
014190     MOVE '3. SUBJECT PERFORMANCE (DESCENDING AVG MARKS)'
014200         TO WS-TITLE-TEXT-WS.
014210     WRITE REPORT-LINE FROM WS-TITLE-LINE-WS.
014220     WRITE REPORT-LINE FROM WS-SUBJECT-HDR-LINE-WS.
014230     PERFORM 825-WRITE-ONE-SUBJECT-LINE THRU 825-EXIT
014240         VARYING WS-SUBJ-SUB-WS FROM 1 BY 1
014250         UNTIL WS-SUBJ-SUB-WS > WS-SUBJECT-COUNT-WS
014260         OR WS-SUBJ-SUB-WS > WS-TOP-N-WS.
014270     MOVE SPACES TO REPORT-LINE.
014280     WRITE REPORT-LINE.
014290 820-EXIT.
014300*    SECTION 3 IS COMPLETE ON THE PRINT FILE.                    *
014310*    CONTROL RETURNS TO 800 FOR THE NEXT SECTION.                *
014320*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 820.    *
014330     EXIT.
014340*
014350 825-WRITE-ONE-SUBJECT-LINE.
014360*    EDITS ONE SUBJECT ROW INTO WS-SUBJECT-DTL-LINE-WS AND       *
014370*    WRITES IT.  NUMERIC FIELDS GO THROUGH THE Z-SUPPRESSED      *
014380*    PICTURES DECLARED ON THE LINE ITSELF, NOT A SHARED EDIT     *
014390*    AREA, SINCE FIVE DIFFERENT VALUES MOVE IN ONE PASS.         *
014400     MOVE WS-SUBJ-CODE-WS (WS-SUBJ-SUB-WS) TO SD-CODE-WS.
014410     MOVE WS-SUBJ-NAME-WS (WS-SUBJ-SUB-WS) TO SD-NAME-WS.
014420     MOVE WS-SUBJ-TOTAL-STUDENTS-WS (WS-SUBJ-SUB-WS)
014430              TO SD-STUDENTS-WS.
014440     MOVE WS-SUBJ-AVG-MARKS-WS (WS-SUBJ-SUB-WS) TO SD-AVG-WS.
014450     MOVE WS-SUBJ-PASS-RATE-WS (WS-SUBJ-SUB-WS) TO SD-RATE-WS.
014460     MOVE WS-SUBJ-TOP-SCORE-WS (WS-SUBJ-SUB-WS) TO SD-TOP-SCORE-WS.
014470     MOVE WS-SUBJ-TOP-SCORER-WS (WS-SUBJ-SUB-WS) TO SD-TOP-WS.
014480     WRITE REPORT-LINE FROM WS-SUBJECT-DTL-LINE-WS.
014490 825-EXIT.
014500*    ONE SUBJECT DETAIL LINE WRITTEN.                            *
014510*    WS-SUBJ-SUB-WS DRIVES THE PERFORM VARYING IN 820 ABOVE.     *
014520*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 825.    *
014530     EXIT.
014540*
014550 830-WRITE-TOP-PERFORMERS.
014560*    SECTION 4.  PRINTS WHATEVER 700-BUILD-LEADERBOARD STAGED,   *
014570*    WS-LEADER-ROWS-WS DEEP - NEVER MORE THAN WS-TOP-N-WS ROWS.  *
014580*    A COHORT SMALLER THAN WS-TOP-N-WS PRINTS EVERYONE - THE     *
014590*    LOOP BOUND IS WS-LEADER-ROWS-WS, NOT A HARD-CODED 10.       *
014600*    WS-LEADER-TABLE-WS HOLDS AT MOST WS-TOP-N-WS ROWS, ALREADY  *
014610*    IN DESCENDING GPA ORDER FROM 700 ABOVE.                     *
014620     MOVE '4. TOP PERFORMERS' TO WS-TITLE-TEXT-WS.
014630     WRITE REPORT-LINE FROM WS-TITLE-LINE-WS.
014640     WRITE REPORT-LINE FROM WS-LEADER-HDR-LINE-WS.
014650     PERFORM 835-WRITE-ONE-LEADER-LINE THRU 835-EXIT
014660         VARYING WS-STU-SUB-WS FROM 1 BY 1
014670         UNTIL WS-STU-SUB-WS > WS-LEADER-ROWS-WS.
014680     MOVE SPACES TO REPORT-LINE.
014690     WRITE REPORT-LINE.
014700 830-EXIT.
014710*    SECTION 4 IS COMPLETE ON THE PRINT FILE.                    *
014720*    CONTROL RETURNS TO 800 FOR THE NEXT SECTION.                *
014730*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 830.    *
014740     EXIT.
014750*
014760 835-WRITE-ONE-LEADER-LINE.
014770*    RANK IS SIMPLY THE LOOP SUBSCRIPT, SINCE THE TABLE IS       *
014780*    ALREADY IN DESCENDING GPA ORDER.  WHEN UPSI-1 IS ON, THE    *
014790*    STUDENT'S NAME IS BLANKED AND REPLACED WITH 'STUDENT' PLUS  *
014800*    THE ID SO THE LEADERBOARD CAN BE POSTED WITHOUT NAMES -     *
014810*    REQ# GR-431.                                                *
014820     MOVE WS-STU-SUB-WS TO LD-RANK-WS.
014830     MOVE WS-LEAD-NAME-WS (WS-STU-SUB-WS) TO LD-NAME-WS.
014840     MOVE WS-LEAD-DEPT-WS (WS-STU-SUB-WS) TO LD-DEPT-WS.
014850     MOVE WS-LEAD-SEMESTER-WS (WS-STU-SUB-WS) TO LD-SEMESTER-WS.
014860     MOVE WS-LEAD-GPA-WS (WS-STU-SUB-WS) TO LD-GPA-WS.
014870     MOVE WS-LEAD-COURSES-WS (WS-STU-SUB-WS) TO LD-COURSES-WS.
014880     MOVE WS-LEAD-CREDITS-WS (WS-STU-SUB-WS) TO LD-CREDITS-WS.
014890     IF WS-ANONYMIZE-ON-WS
014900         MOVE SPACES TO LD-NAME-WS
014910*    ANONYMIZE ON - REAL NAME IS BLANKED AND REPLACED WITH       *
014920*    'STUDENT' PLUS THE STUDENT ID SO THE LEADERBOARD CAN STILL  *
014930*    BE POSTED WITHOUT NAMING NAMES - REQ# GR-431.               *
014940         MOVE 'STUDENT ' TO LD-NAME-WS
014950         MOVE WS-LEAD-ID-WS (WS-STU-SUB-WS) TO LD-NAME-WS (9:10)
014960     END-IF.
014970     WRITE REPORT-LINE FROM WS-LEADER-DTL-LINE-WS.
014980 835-EXIT.
014990*    ONE LEADERBOARD LINE WRITTEN.                               *
015000*    WS-STU-SUB-WS DRIVES THE PERFORM VARYING IN 830 ABOVE.      *
015010*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 835.    *
015020     EXIT.
015030*
015040 840-WRITE-DEPARTMENT-ANALYSIS.
015050*    SECTION 5.  ONE LINE PER DEPARTMENT, IN ORDER OF FIRST      *
015060*    APPEARANCE ON THE ENROLLMENT FEED (NOT ALPHABETICAL - THE   *
015070*    REGISTRAR NEVER ASKED FOR THAT AND A SORT WOULD COST US THE *
015080*    ORIGINAL-ORDER DEBUGGING TRAIL WHEN A COUNT LOOKS WRONG).   *
015090*    ONE ROW PER DEPARTMENT, ORDER OF FIRST APPEARANCE - STATS   *
015100*    ARE ALREADY FINAL FROM 400-BUILD-DEPARTMENT-TABLE.          *
015110     MOVE '5. DEPARTMENT ANALYSIS' TO WS-TITLE-TEXT-WS.
015120     WRITE REPORT-LINE FROM WS-TITLE-LINE-WS.
015130     WRITE REPORT-LINE FROM WS-DEPT-HDR-LINE-WS.
015140     PERFORM 845-WRITE-ONE-DEPT-LINE THRU 845-EXIT
015150         VARYING WS-DEPT-SUB-WS FROM 1 BY 1
015160         UNTIL WS-DEPT-SUB-WS > WS-DEPT-COUNT-WS.
015170     MOVE SPACES TO REPORT-LINE.
015180     WRITE REPORT-LINE.
015190 840-EXIT.
015200*    SECTION 5 IS COMPLETE ON THE PRINT FILE.                    *
015210*    CONTROL RETURNS TO 800 FOR THE NEXT SECTION.                *
015220*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 840.    *
015230     EXIT.
015240*
015250 845-WRITE-ONE-DEPT-LINE.
015260*    EDITS AND WRITES ONE DEPARTMENT SUMMARY ROW.  MEDIAN AND    *
015270*    STANDARD DEVIATION ARE HELD IN THE TABLE BUT NOT PRINTED ON *
015280*    THIS LINE - THERE WAS NOT ROOM ON A 132-COLUMN FORM FOR     *
015290*    BOTH THE MEAN AND THE OTHER TWO WITHOUT A SECOND LINE PER   *
015300*    DEPARTMENT, WHICH THE REGISTRAR DECLINED - REQ# GR-431.     *
015310     MOVE WS-DEPT-NAME-WS (WS-DEPT-SUB-WS) TO DD-NAME-WS.
015320     MOVE WS-DEPT-STUDENTS-WS (WS-DEPT-SUB-WS) TO DD-STUDENTS-WS.
015330     MOVE WS-DEPT-COURSES-WS (WS-DEPT-SUB-WS) TO DD-COURSES-WS.
015340     MOVE WS-DEPT-MEAN-GPA-WS (WS-DEPT-SUB-WS) TO DD-MEAN-GPA-WS.
015350     MOVE WS-DEPT-PASS-RATE-WS (WS-DEPT-SUB-WS) TO DD-RATE-WS.
015360     WRITE REPORT-LINE FROM WS-DEPT-DTL-LINE-WS.
015370 845-EXIT.
015380*    ONE DEPARTMENT SUMMARY LINE WRITTEN.                        *
015390*    WS-DEPT-SUB-WS DRIVES THE PERFORM VARYING IN 840 ABOVE.     *
015400*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 845.    *
015410     EXIT.
015420*
015430*    ONE LINE PER ACCEPTED ENROLLMENT - THE LARGEST SECTION, SO  *
015440*    IT RUNS LAST                                                 *
015450 850-WRITE-STUDENT-DETAILS.
015460*    ONE LINE PER ACCEPTED ENROLLMENT, IN THE ORDER THEY CAME    *
015470*    OFF ENRLVALD - THE LARGEST SECTION, SO IT PRINTS LAST.      *
015480     MOVE '6. STUDENT DETAILS' TO WS-TITLE-TEXT-WS.
015490     WRITE REPORT-LINE FROM WS-TITLE-LINE-WS.
015500     WRITE REPORT-LINE FROM WS-STUDENT-HDR-LINE-WS.
015510     PERFORM 855-WRITE-ONE-STUDENT-LINE THRU 855-EXIT
015520         VARYING WS-ENRL-SUB-WS FROM 1 BY 1
015530         UNTIL WS-ENRL-SUB-WS > WS-ENRL-COUNT-WS.
015540     MOVE SPACES TO REPORT-LINE.
015550     WRITE REPORT-LINE.
015560 850-EXIT.
015570*    SECTION 6 IS COMPLETE ON THE PRINT FILE.                    *
015580*    CONTROL RETURNS TO 800 FOR THE FINAL SECTION.               *
015590*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 850.    *
015600     EXIT.
015610*
015620 855-WRITE-ONE-STUDENT-LINE.
015630*    EDITS AND WRITES ONE ENROLLMENT LINE - COURSE, MARKS,       *
015640*    CREDITS, LETTER GRADE, POINTS AND PASS/FAIL.  THE           *
015650*    ANONYMIZE SWITCH IS CHECKED HERE TOO, INDEPENDENTLY OF      *
015660*    835 ABOVE, SINCE THE TWO SECTIONS PRINT FROM DIFFERENT      *
015670*    TABLES (ENROLLMENT DETAIL VS. PER-STUDENT SUMMARY).         *
015680     MOVE WS-ENRL-STUDENT-ID-WS (WS-ENRL-SUB-WS) TO SE-ID-WS.
015690     MOVE WS-ENRL-STUDENT-NAME-WS (WS-ENRL-SUB-WS) TO SE-NAME-WS.
015700     MOVE WS-ENRL-DEPT-WS (WS-ENRL-SUB-WS) TO SE-DEPT-WS.
015710     MOVE WS-ENRL-SEMESTER-WS (WS-ENRL-SUB-WS) TO SE-SEMESTER-WS.
015720     MOVE WS-ENRL-COURSE-CODE-WS (WS-ENRL-SUB-WS) TO SE-CODE-WS.
015730     MOVE WS-ENRL-MARKS-WS (WS-ENRL-SUB-WS) TO SE-MARKS-WS.
015740     MOVE WS-ENRL-CREDIT-HOURS-WS (WS-ENRL-SUB-WS) TO SE-CREDITS-WS.
015750     MOVE WS-ENRL-LETTER-GRADE-WS (WS-ENRL-SUB-WS) TO SE-GRADE-WS.
015760     MOVE WS-ENRL-POINTS-WS (WS-ENRL-SUB-WS) TO SE-POINTS-WS.
015770*    PASS/FAIL FLAG WAS SET BY GRADEPOINTS WHEN THIS LINE WAS    *
015780*    GRADED IN 230 ABOVE - NOT RECOMPUTED HERE.                  *
015790     IF WS-ENRL-PASS-SW-WS (WS-ENRL-SUB-WS) = 'Y'
015800         MOVE 'PASS' TO SE-PASS-WS
015810     ELSE
015820         MOVE 'FAIL' TO SE-PASS-WS
015830     END-IF.
015840     IF WS-ANONYMIZE-ON-WS
015850         MOVE SPACES TO SE-NAME-WS
015860*    SAME ANONYMIZE TREATMENT AS THE LEADERBOARD LINE IN 835     *
015870*    ABOVE, APPLIED INDEPENDENTLY SINCE THIS IS A DIFFERENT      *
015880*    TABLE - REQ# GR-431.                                        *
015890         MOVE 'STUDENT ' TO SE-NAME-WS
015900         MOVE WS-ENRL-STUDENT-ID-WS (WS-ENRL-SUB-WS)
015910                  TO SE-NAME-WS (9:10)
015920     END-IF.
015930     WRITE REPORT-LINE FROM WS-STUDENT-DTL-LINE-WS.
015940 855-EXIT.
015950*    ONE STUDENT DETAIL LINE WRITTEN.                            *
015960*    WS-ENRL-SUB-WS DRIVES THE PERFORM VARYING IN 850 ABOVE.     *
015970*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 855.    *
015980     EXIT.
015990*
016000 860-WRITE-CONTROL-TOTALS.
016010*    SECTION 7 - THE TRAILER.  THESE FOUR COUNTS SHOULD MATCH    *
016020*    GRADELOAD'S OWN CONSOLE MESSAGE FOR THE SAME RUN EXACTLY;   *
016030*    IF THEY DO NOT, THE GRDCTL HANDOFF BETWEEN THE TWO STEPS IS *
016040*    SUSPECT AND OPERATIONS SHOULD BE CALLED BEFORE THE REPORT   *
016050*    IS DISTRIBUTED - REQ# GR-402.                               *
016060*    READ/REJECT/ACCEPT COME OFF GRDCTL VIA 210 ABOVE - IF       *
016070*    GRDCTL WAS NOT FOUND THESE FOUR PRINT AS ZERO.              *
016080     MOVE '7. CONTROL TOTALS' TO WS-TITLE-TEXT-WS.
016090     WRITE REPORT-LINE FROM WS-TITLE-LINE-WS.
016100     MOVE 'RECORDS READ' TO LV-LABEL-WS.
016110     MOVE WS-READ-COUNT-WS TO WS-EDIT-COUNT-WS.
016120     MOVE WS-EDIT-COUNT-WS TO LV-VALUE-WS.
016130     WRITE REPORT-LINE FROM WS-LABEL-VALUE-LINE-WS.
016140     MOVE 'RECORDS REJECTED' TO LV-LABEL-WS.
016150     MOVE WS-REJECT-COUNT-WS TO WS-EDIT-COUNT-WS.
016160     MOVE WS-EDIT-COUNT-WS TO LV-VALUE-WS.
016170     WRITE REPORT-LINE FROM WS-LABEL-VALUE-LINE-WS.
016180     MOVE 'RECORDS ACCEPTED' TO LV-LABEL-WS.
016190     MOVE WS-ACCEPT-COUNT-WS TO WS-EDIT-COUNT-WS.
016200     MOVE WS-EDIT-COUNT-WS TO LV-VALUE-WS.
016210     WRITE REPORT-LINE FROM WS-LABEL-VALUE-LINE-WS.
016220     MOVE 'STUDENTS PROCESSED' TO LV-LABEL-WS.
016230     MOVE WS-STUDENT-COUNT-WS TO WS-EDIT-COUNT-WS.
016240     MOVE WS-EDIT-COUNT-WS TO LV-VALUE-WS.
016250     WRITE REPORT-LINE FROM WS-LABEL-VALUE-LINE-WS.
016260 860-EXIT.
016270*    SECTION 7, THE CONTROL TOTALS TRAILER, IS COMPLETE AND THE  *
016280*    REPORT IS READY TO CLOSE.                                   *
016290*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 860.    *
016300     EXIT.
016310*
016320 900-TERMINATE-GRADE-REPORT.
016330*    CLOSES THE THREE FILES AND WRITES THE CONSOLE COMPLETION    *
016340*    MESSAGE THAT OPERATIONS CHECKS AGAINST THE GRDPOST RUN LOG. *
016350*    GRDCTL IS CLOSED EVEN WHEN 210 NEVER FOUND A CONTROL        *
016360*    RECORD, SINCE THE OPEN IN 200 STILL SUCCEEDED.              *
016370     CLOSE VALID-ENROLLMENT-FILE
016380           CONTROL-FILE
016390           REPORT-FILE.
016400     DISPLAY 'GRADEREPORT COMPLETE - STUDENTS='
016410             WS-COH-TOTAL-STUDENTS-WS
016420             ' COURSES=' WS-COH-TOTAL-COURSES-WS.
016430 900-EXIT.
016440*    PRTREPT, ENRLVALD AND GRDCTL ARE ALL CLOSED - THE STEP IS   *
016450*    DONE.                                                       *
016460*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 900.    *
016470     EXIT.
016480*
016490*==============================================================*
016500*    SHARED STATISTIC PARAGRAPHS - OPERATE ON WHATEVER VALUES    *
016510*    THE CALLER HAS LOADED INTO WS-STAT-TABLE-WS / WS-STAT-      *
016520*    COUNT-WS.  USED FOR THE COHORT, DEPARTMENT AND SEMESTER     *
016530*    GPA DISTRIBUTIONS.                                          *
016540*==============================================================*
016550 950-COMPUTE-MEAN.
016560     MOVE ZERO TO WS-STAT-SUM-WS.
016570     IF WS-STAT-COUNT-WS = ZERO
016580         MOVE ZERO TO WS-STAT-MEAN-WS
016590         GO TO 950-EXIT
016600     END-IF.
016610     PERFORM 955-ADD-ONE-VALUE THRU 955-EXIT
016620         VARYING WS-STAT-SUB-WS FROM 1 BY 1
016630         UNTIL WS-STAT-SUB-WS > WS-STAT-COUNT-WS.
016640*    SHARED MEAN ROUTINE - THE CALLER STAGES WHATEVER POPULATION *
016650*    IT WANTS AVERAGED INTO WS-STAT-TABLE-WS FIRST.              *
016660     COMPUTE WS-STAT-MEAN-WS ROUNDED =
016670         WS-STAT-SUM-WS / WS-STAT-COUNT-WS.
016680 950-EXIT.
016690*    WS-STAT-MEAN-WS HOLDS THE AVERAGE OF WHATEVER WAS STAGED    *
016700*    IN WS-STAT-TABLE-WS BY THE CALLER.                          *
016710*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 950.    *
016720     EXIT.
016730*
016740 955-ADD-ONE-VALUE.
016750*    ONE ADD PER CALL - PERFORMED VARYING BY THE CALLER.         *
016760*    SHARED BY THE COHORT, DEPARTMENT AND SEMESTER MEAN          *
016770*    CALCULATIONS - THE CALLER'S WS-STAT-TABLE-WS LOAD DECIDES   *
016780*    WHICH POPULATION IS BEING SUMMED.                           *
016790     ADD WS-STAT-VALUE-WS (WS-STAT-SUB-WS) TO WS-STAT-SUM-WS.
016800 955-EXIT.
016810*    ONE VALUE ADDED TO THE RUNNING SUM FOR 950 ABOVE.           *
016820*    WS-STAT-SUB-WS DRIVES THE PERFORM VARYING IN 950 ABOVE.     *
016830*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 955.    *
016840     EXIT.
016850*
016860*    MEDIAN - SORT THE SCRATCH TABLE ASCENDING, THEN TAKE THE     *
016870*    MIDDLE ROW (OR AVERAGE THE TWO MIDDLE ROWS ON AN EVEN COUNT) *
016880 960-COMPUTE-MEDIAN.
016890     IF WS-STAT-COUNT-WS = ZERO
016900         MOVE ZERO TO WS-STAT-MEDIAN-WS
016910         GO TO 960-EXIT
016920     END-IF.
016930     IF WS-STAT-COUNT-WS > 1
016940         SORT WS-STAT-ENTRY-WS
016950             ASCENDING KEY WS-STAT-VALUE-WS OF WS-STAT-TABLE-WS
016960     END-IF.
016970*    REMAINDER OF ZERO MEANS AN EVEN POPULATION - AVERAGE THE    *
016980*    TWO MIDDLE ENTRIES OF THE NOW-SORTED TABLE.  A REMAINDER OF *
016990*    ONE MEANS ODD, AND WS-STAT-SUB-WS + 1 IS THE MIDDLE ROW.    *
017000     DIVIDE WS-STAT-COUNT-WS BY 2 GIVING WS-STAT-SUB-WS
017010         REMAINDER WS-STAT-REMAINDER-WS.
017020     IF WS-STAT-REMAINDER-WS = ZERO
017030*    EVEN COUNT - MEDIAN IS THE AVERAGE OF THE MIDDLE PAIR AFTER *
017040*    THE SORT ABOVE.                                             *
017050         COMPUTE WS-STAT-MEDIAN-WS ROUNDED =
017060             (WS-STAT-VALUE-WS (WS-STAT-SUB-WS) +
017070              WS-STAT-VALUE-WS (WS-STAT-SUB-WS + 1)) / 2
017080     ELSE
017090         ADD 1 TO WS-STAT-SUB-WS
017100         MOVE WS-STAT-VALUE-WS (WS-STAT-SUB-WS) TO WS-STAT-MEDIAN-WS
017110     END-IF.
017120 960-EXIT.
017130*    WS-STAT-MEDIAN-WS HOLDS THE MIDDLE VALUE (OR THE AVERAGE OF *
017140*    THE MIDDLE TWO) OF THE SORTED STAGING TABLE.                *
017150*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 960.    *
017160     EXIT.
017170*
017180 970-COMPUTE-STDDEV.
017190*    POPULATION STANDARD DEVIATION, NOT SAMPLE - WE ALWAYS HAVE  *
017200*    THE WHOLE COHORT, DEPARTMENT OR SEMESTER IN HAND, NEVER A   *
017210*    SAMPLE OF IT, SO THE N DIVISOR IS CORRECT HERE AND THE      *
017220*    N-1 CORRECTION WOULD NOT BE - REQ# GR-419.                  *
017230     MOVE ZERO TO WS-STAT-VARIANCE-WS.
017240     IF WS-STAT-COUNT-WS = ZERO
017250         MOVE ZERO TO WS-STAT-STDDEV-WS
017260         GO TO 970-EXIT
017270     END-IF.
017280     PERFORM 975-ADD-ONE-SQ-DIFF THRU 975-EXIT
017290         VARYING WS-STAT-SUB-WS FROM 1 BY 1
017300         UNTIL WS-STAT-SUB-WS > WS-STAT-COUNT-WS.
017310*    MEAN OF THE SQUARED DEVIATIONS - THE SQUARE ROOT BELOW      *
017320*    TURNS THIS BACK INTO STANDARD DEVIATION UNITS.              *
017330     COMPUTE WS-STAT-VARIANCE-WS =
017340         WS-STAT-VARIANCE-WS / WS-STAT-COUNT-WS.
017350*    HANDS THE VARIANCE OFF TO THE SHARED NEWTON'S-METHOD        *
017360*    SQUARE-ROOT ROUTINE BELOW - THIS SHOP'S COBOL HAS NO        *
017370*    INTRINSIC SQRT FUNCTION TO CALL INSTEAD.                    *
017380     MOVE WS-STAT-VARIANCE-WS TO WS-SQRT-INPUT-WS.
017390     PERFORM 980-NEWTON-SQUARE-ROOT THRU 980-EXIT.
017400     MOVE WS-SQRT-GUESS-WS TO WS-STAT-STDDEV-WS.
017410 970-EXIT.
017420*    WS-STAT-STDDEV-WS HOLDS THE POPULATION STANDARD DEVIATION   *
017430*    OF WHATEVER WAS STAGED IN WS-STAT-TABLE-WS.                 *
017440*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 970.    *
017450     EXIT.
017460*
017470 975-ADD-ONE-SQ-DIFF.
017480*    ONE TERM OF THE VARIANCE SUM PER CALL - PERFORMED VARYING   *
017490*    BY THE CALLER, AFTER 950-COMPUTE-MEAN HAS ALREADY RUN.      *
017500*    970-COMPUTE-STDDEV MAKES TWO PASSES OVER WS-STAT-TABLE-WS - *
017510*    ONE FOR THE MEAN, ONE FOR THIS - RATHER THAN CARRY A        *
017520*    RUNNING SUM-OF-SQUARES THAT WOULD NEED ITS OWN OVERFLOW     *
017530*    CHECK.                                                      *
017540*    ONE VALUE'S DISTANCE FROM THE MEAN COMPUTED IN 950.         *
017550     COMPUTE WS-STAT-DIFF-WS =
017560         WS-STAT-VALUE-WS (WS-STAT-SUB-WS) - WS-STAT-MEAN-WS.
017570*    SQUARED SO POSITIVE AND NEGATIVE DEVIATIONS DO NOT CANCEL.  *
017580     COMPUTE WS-STAT-DIFF-SQ-WS = WS-STAT-DIFF-WS * WS-STAT-DIFF-WS.
017590     ADD WS-STAT-DIFF-SQ-WS TO WS-STAT-VARIANCE-WS.
017600 975-EXIT.
017610*    ONE SQUARED DEVIATION ADDED TO THE VARIANCE SUM FOR 970.    *
017620*    WS-STAT-SUB-WS DRIVES THE PERFORM VARYING IN 970 ABOVE.     *
017630*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 975.    *
017640     EXIT.
017650*
017660*    NEWTON-RAPHSON SQUARE ROOT - THIS SHOP HAS NO INTRINSIC      *
017670*    SQRT FUNCTION.  20 ITERATIONS OF X(N+1)=(X(N)+S/X(N))/2      *
017680*    STARTING FROM S/2 (OR 1 WHEN S IS ZERO) IS MORE THAN ENOUGH  *
017690*    PRECISION FOR THE THREE DECIMAL PLACES WE PRINT              *
017700 980-NEWTON-SQUARE-ROOT.
017710     IF WS-SQRT-INPUT-WS = ZERO
017720         MOVE ZERO TO WS-SQRT-GUESS-WS
017730         GO TO 980-EXIT
017740     END-IF.
017750*    STARTING GUESS FOR NEWTON-RAPHSON - HALF THE INPUT IS       *
017760*    CLOSE ENOUGH TO CONVERGE IN WELL UNDER THE 20-CALL CAP.     *
017770     COMPUTE WS-SQRT-GUESS-WS = WS-SQRT-INPUT-WS / 2.
017780     IF WS-SQRT-GUESS-WS = ZERO
017790         MOVE 1 TO WS-SQRT-GUESS-WS
017800     END-IF.
017810     MOVE ZERO TO WS-SQRT-ITERATION-WS.
017820     PERFORM 985-NEWTON-ITERATE THRU 985-EXIT
017830         VARYING WS-SQRT-ITERATION-WS FROM 1 BY 1
017840         UNTIL WS-SQRT-ITERATION-WS > 20.
017850 980-EXIT.
017860*    WS-NEWTON-RESULT-WS HOLDS THE SQUARE ROOT OF WS-NEWTON-     *
017870*    SEED-WS TO WITHIN A THOUSANDTH, GOOD ENOUGH FOR THIS REPORT.*
017880*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 980.    *
017890     EXIT.
017900*
017910 985-NEWTON-ITERATE.
017920*    ONE PASS OF X(N+1) = (X(N) + S/X(N)) / 2 PER CALL.  TWENTY  *
017930*    CALLS FROM 980 ABOVE CONVERGE WELL PAST THE THIRD DECIMAL   *
017940*    PLACE FOR EVERY VARIANCE THIS PROGRAM CAN PRODUCE.          *
017950*    DRIVEN BY THE PERFORM VARYING IN 980 ABOVE, FIXED 20 TIMES. *
017960*    S DIVIDED BY THE CURRENT GUESS - THE OTHER HALF OF THE      *
017970*    NEWTON-RAPHSON AVERAGE.                                     *
017980     COMPUTE WS-SQRT-DIVIDE-WS =
017990         WS-SQRT-INPUT-WS / WS-SQRT-GUESS-WS.
018000*    AVERAGE OF THE CURRENT GUESS AND S/GUESS - THIS IS THE      *
018010*    REFINED ESTIMATE FOR THE NEXT ITERATION.                    *
018020     COMPUTE WS-SQRT-NEW-GUESS-WS ROUNDED =
018030         (WS-SQRT-GUESS-WS + WS-SQRT-DIVIDE-WS) / 2.
018040     MOVE WS-SQRT-NEW-GUESS-WS TO WS-SQRT-GUESS-WS.
018050 985-EXIT.
018060*    ONE NEWTON-RAPHSON REFINEMENT STEP TAKEN.                   *
018070*    WS-SQRT-ITERATION-WS DRIVES THE PERFORM VARYING IN 980.     *
018080*    RETURNS CONTROL TO WHATEVER PERFORM ... THRU CALLED 985.    *
018090     EXIT.
