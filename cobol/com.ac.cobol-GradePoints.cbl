000100*==============================================================*
000200*COURSE:CST8283 BUSINESS PROGRAMMING - GRDPOST PRODUCTION LINE  *
000300*SHOP: REGISTRAR BATCH SERVICES                                *
000400*DESCRIPTION:                                                  *
000500*THIS SUBPROGRAM LOOKS UP A COURSE MARKS VALUE ON THE STANDARD *
000600*4.0 GRADE SCALE AND RETURNS THE LETTER GRADE, THE GRADE       *
000700*POINTS, AND A PASS/FAIL SWITCH FOR THAT ONE ENROLLMENT LINE.  *
000800*IT IS CALLED ONCE PER ENROLLMENT LINE BY GRADEREPORT WHILE IT *
000900*IS BUILDING THE PER-STUDENT GPA ACCUMULATION.                 *
001000*===============================================================
001100*CHANGE LOG
001200*----------------------------------------------------------    *
001300*19-MAR-1985 RF  TABLE-DRIVEN LOOKUP REPLACES THE ORIGINAL      *
001400*                NESTED IF CHAIN ON MARKS RANGES  REQ# GR-051   *
001500*22-JUL-1990 SA  OUT-OF-RANGE AND NON-NUMERIC MARKS NOW FALL    *
001600*                THROUGH TO GRADE F / 0.000 POINTS INSTEAD OF   *
001700*                ABENDING ON THE TABLE SEARCH  REQ# GR-133      *
001800*16-JAN-1996 RF  PASSING SWITCH ADDED SO CALLERS NO LONGER      *
001900*                COMPARE POINTS TO A LITERAL 1.000  REQ# GR-266 *
002000*11-MAR-1999 WY  Y2K - WS-RUN-DATE-WS IS FOR TRACE DISPLAY      *
002100*                ONLY, NO CENTURY LOGIC HERE.  VERIFIED PER     *
002200*                Y2K AUDIT  REQ# Y2K-08                         *
002300*14-NOV-2008 SA  CALL COUNTER ADDED FOR THE MONTH-END SUBPROGRAM*
002400*                UTILIZATION REPORT  REQ# GR-419                *
002500*03-DEC-2020 WY  PICKED UP AS THE FIVE-COURSE STRAIGHT AVERAGE  *
002600*                (CALC-AVERAGE) BASE FOR THE GRDPOST CONVERSION,*
002700*                SUPERSEDED BELOW                               *
002800*07-DEC-2020 WY  REWRITTEN AS GRADE-SCALE LOOKUP FOR THE        *
002850*                REGISTRAR GPA PROJECT, RENAMED GRADEPOINTS     *
002900*==============================================================*
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID. GRADEPOINTS.
003200 AUTHOR. W. YU.
003300 INSTALLATION. REGISTRAR BATCH SERVICES.
003400 DATE-WRITTEN. 19-MAR-1985.
003500 DATE-COMPILED.
003600 SECURITY. REGISTRAR BATCH SERVICES - INTERNAL USE ONLY.
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     UPSI-0 ON STATUS IS WS-TRACE-ON-WS
004200                OFF STATUS IS WS-TRACE-OFF-WS.
004300*
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600*
004700*    GRADE SCALE TABLE - SEE GRDSCALE.CBL FOR THE ROW LAYOUT    *
004800*    AND THE CHANGE HISTORY OF THE SCALE ITSELF.                *
004900 COPY "D:\COBOL\GRDPOST\GRDSCALE.CBL".
005000*
005100 01  WS-SUB-WS               PIC 9(02) COMP VALUE ZERO.
005200 01  WS-FOUND-SW-WS          PIC X(01) VALUE 'N'.
005300     88  WS-ROW-FOUND-WS         VALUE 'Y'.
005400     88  WS-ROW-NOT-FOUND-WS     VALUE 'N'.
005500*
005600 01  WS-CALL-COUNT-WS        PIC 9(07) COMP VALUE ZERO.
005700*
005800*    RUN-DATE TRACE BLOCK - DISPLAYED ONLY WHEN UPSI-0 IS ON    *
005900*    (SET BY OPERATOR ON THE GRDPOST JCL FOR A SUBPROGRAM       *
006000*    TRACE RUN)                                                 *
006100 01  WS-RUN-DATE-WS.
006200     05  WS-RUN-YY-WS        PIC 9(02).
006300     05  WS-RUN-MM-WS        PIC 9(02).
006400     05  WS-RUN-DD-WS        PIC 9(02).
006500 01  WS-RUN-DATE-NUM-WS REDEFINES WS-RUN-DATE-WS
006600                             PIC 9(06).
006700*
007300 LINKAGE SECTION.
007400 01  LK-MARKS-WS             PIC 9(03)V9(02).
007500 01  LK-MARKS-ALT-WS REDEFINES LK-MARKS-WS
007600                             PIC X(05).
007700 01  LK-LETTER-GRADE-WS      PIC X(02).
007800 01  LK-GRADE-POINTS-WS      PIC 9(01)V9(03).
007900 01  LK-PASSING-SWITCH-WS    PIC X(01).
008000     88  LK-COURSE-PASSES-WS     VALUE 'Y'.
008100     88  LK-COURSE-FAILS-WS      VALUE 'N'.
008200*
008300 PROCEDURE DIVISION USING LK-MARKS-WS LK-LETTER-GRADE-WS
008400                          LK-GRADE-POINTS-WS
008500                          LK-PASSING-SWITCH-WS.
008600*
008700 100-LOOKUP-GRADE-POINTS.
008800     ADD 1 TO WS-CALL-COUNT-WS.
008900     ACCEPT WS-RUN-DATE-WS FROM DATE.
009000     MOVE 'N' TO WS-FOUND-SW-WS.
009100     MOVE 'F ' TO LK-LETTER-GRADE-WS.
009200     MOVE ZERO TO LK-GRADE-POINTS-WS.
009300     PERFORM 200-SEARCH-SCALE THRU 200-EXIT
009400         VARYING WS-SUB-WS FROM 1 BY 1
009500         UNTIL WS-SUB-WS > 12 OR WS-ROW-FOUND-WS.
009600     PERFORM 300-SET-PASSING-SWITCH THRU 300-EXIT.
009700     GOBACK.
009800*
009900 200-SEARCH-SCALE.
010000     IF LK-MARKS-WS IS NOT NUMERIC
010100         GO TO 200-EXIT
010200     END-IF.
010300     IF LK-MARKS-WS >= GRDSCALE-MARKS-LOW (WS-SUB-WS)
010400         AND LK-MARKS-WS <= GRDSCALE-MARKS-HIGH (WS-SUB-WS)
010500         MOVE GRDSCALE-LETTER (WS-SUB-WS) TO LK-LETTER-GRADE-WS
010600         MOVE GRDSCALE-POINTS (WS-SUB-WS) TO LK-GRADE-POINTS-WS
010700         MOVE 'Y' TO WS-FOUND-SW-WS
010800     END-IF.
010900 200-EXIT.
011000     EXIT.
011100*
011200 300-SET-PASSING-SWITCH.
011300     IF LK-GRADE-POINTS-WS >= WS-PASSING-POINTS-WS
011400         MOVE 'Y' TO LK-PASSING-SWITCH-WS
011500     ELSE
011600         MOVE 'N' TO LK-PASSING-SWITCH-WS
011700     END-IF.
011800     IF WS-TRACE-ON-WS
011900         DISPLAY 'GRADEPOINTS CALL ' WS-CALL-COUNT-WS
012000                 ' MARKS=' LK-MARKS-ALT-WS
012100                 ' GRADE=' LK-LETTER-GRADE-WS
012200                 ' RUN-DATE=' WS-RUN-DATE-NUM-WS
012300     END-IF.
012400 300-EXIT.
012500     EXIT.
